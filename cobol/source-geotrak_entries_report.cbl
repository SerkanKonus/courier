000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    RPTENTR.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  10/22/1992.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 10/22/1992 EE    CBI-0102   ORIGINAL CODING - SORTS ENTRY-OUT GT21
001600*                             BY COURIER AND PRINTS ONE SECTION GT21
001700*                             PER COURIER.                     GT21
001800* 03/07/1999 JT    CBI-Y2K8   Y2K REVIEW - NO DATE FIELDS      GT21
001900*                             PRINTED, TIMESTAMP IS ECHOED AS  GT21
002000*                             READ.  NO CHANGE NEEDED.         GT21
002100* 09/22/2003 RD    CBI-0158   FOOTER TOTAL DISTANCE NOW PULLED GT21
002200*                             FROM THE RUNNING COURIER TOTALS  GT21
002300*                             TABLE INSTEAD OF RE-SUMMED FROM  GT21
002400*                             ENTRY LEGS.                      GT21
002500* 03/19/2009 MH    CBI-0189   RE-COMMENTED FOR AUDIT REQUEST.  GT21
002600******************************************************************
002700* SORTS THE FINISHED ENTRY-OUT FILE BY COURIER AND ENTRY ID AND
002800* PRINTS ONE REPORT SECTION PER COURIER -- HEADING, ONE DETAIL
002900* LINE PER ENTRY, A FOOTER WITH THE ENTRY COUNT AND THE
003000* COURIER'S TOTAL TRAVELLED DISTANCE, AND A FINAL GRAND TOTAL
003100* LINE.  CALLED BY GEOTRAK ONCE AT THE END OF THE RUN.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-370.
003600 OBJECT-COMPUTER.  IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT FD-ENTRY-IN
004200         ASSIGN TO ENTRYOUT
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-ENTRY-IN-STATUS.
004500
004600     SELECT SD-SORT-WORK
004700         ASSIGN TO SORTWK01.
004800
004900     SELECT FD-SORTED-ENTRIES
005000         ASSIGN TO SRTDENTR
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-SORTED-STATUS.
005300
005400     SELECT FD-ENTRIES-REPORT
005500         ASSIGN TO ENTRPT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-REPORT-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  FD-ENTRY-IN
006200     RECORD CONTAINS 76 CHARACTERS.
006300     COPY "source-copybooks-file_layouts-courier_entry.cpy".
006500
006600 SD  SD-SORT-WORK.
006700 01  SRT-COURIER-ENTRY-RECORD.
006800     05  SRT-ENTRY-ID              PIC 9(07).
006900     05  SRT-COURIER-ID            PIC X(10).
007000     05  SRT-STORE-ID              PIC 9(05).
007100     05  SRT-STORE-NAME            PIC X(40).
007200     05  SRT-TIMESTAMP             PIC X(14).
007300
007400 FD  FD-SORTED-ENTRIES
007500     RECORD CONTAINS 76 CHARACTERS.
007600 01  F-SORTED-ENTRY-RECORD.
007700     05  SRD-ENTRY-ID              PIC 9(07).
007800     05  SRD-COURIER-ID            PIC X(10).
007900     05  SRD-STORE-ID              PIC 9(05).
008000     05  SRD-STORE-NAME            PIC X(40).
008100     05  SRD-TIMESTAMP             PIC X(14).
008200
008300 FD  FD-ENTRIES-REPORT
008400     RECORD CONTAINS 132 CHARACTERS.
008500 01  F-REPORT-LINE                 PIC X(132).
008600
008700 WORKING-STORAGE SECTION.
008800 01  WS-FILE-STATUSES.
008900     05  WS-ENTRY-IN-STATUS        PIC XX.
009000     05  WS-SORTED-STATUS          PIC XX.
009100         88  WS-SORTED-OK          VALUE "00".
009200         88  WS-SORTED-EOF         VALUE "10".
009300     05  WS-REPORT-STATUS          PIC XX.
009400     05  WS-FILE-STATUSES-R REDEFINES
009500         WS-FILE-STATUSES          PIC X(06).
009600
009700 01  WS-CONTROL-SWITCHES.
009800     05  WS-EOF-SW                 PIC X VALUE 'N'.
009900         88  WS-EOF                VALUE 'Y'.
010000         88  WS-NOT-EOF            VALUE 'N'.
010100     05  WS-FIRST-COURIER-SW       PIC X VALUE 'Y'.
010200         88  WS-FIRST-COURIER      VALUE 'Y'.
010300         88  WS-NOT-FIRST-COURIER  VALUE 'N'.
010400     05  WS-CONTROL-SWITCHES-R REDEFINES
010500         WS-CONTROL-SWITCHES       PIC XX.
010600     05  FILLER                    PIC X(08).
010700
010800 01  WS-BREAK-FIELDS.
010900     05  WS-PRIOR-COURIER-ID       PIC X(10) VALUE SPACES.
011000     05  WS-COURIER-ENTRY-COUNT    PIC 9(05) COMP VALUE 0.
011100     05  WS-GRAND-ENTRY-COUNT      PIC 9(07) COMP VALUE 0.
011200     05  WS-GRAND-ENTRY-COUNT-R REDEFINES
011300         WS-GRAND-ENTRY-COUNT      PIC 9(07).
011400     05  WS-COURIER-TOTAL-METERS   PIC S9(09)V99 VALUE 0.
011500
011600 COPY "source-copybooks-linkage_section-l_courier_totals_table.cpy"
011700     REPLACING ==L-== BY ==WS-==.
011800
011900 01  WS-HEADING-LINE.
012000     05  FILLER                    PIC X(10)
012100             VALUE "COURIER: ".
012200     05  WS-HDG-COURIER-ID         PIC X(10).
012300     05  FILLER                    PIC X(112) VALUE SPACES.
012400
012500 01  WS-DETAIL-LINE.
012600     05  FILLER                    PIC X(02) VALUE SPACES.
012700     05  WS-DTL-ENTRY-ID           PIC Z(06)9.
012800     05  FILLER                    PIC X(01) VALUE SPACES.
012900     05  WS-DTL-STORE-NAME         PIC X(40).
013000     05  FILLER                    PIC X(01) VALUE SPACES.
013100     05  WS-DTL-TIMESTAMP          PIC X(14).
013200     05  FILLER                    PIC X(68) VALUE SPACES.
013300
013400 01  WS-FOOTER-LINE.
013500     05  FILLER                    PIC X(11)
013600             VALUE "  ENTRIES: ".
013700     05  WS-FTR-ENTRY-COUNT        PIC ZZZZ9.
013800     05  FILLER                    PIC X(20)
013900             VALUE "  TOTAL DISTANCE(M):".
014000     05  WS-FTR-TOTAL-METERS       PIC Z(08)9.99.
014100     05  FILLER                    PIC X(83) VALUE SPACES.
014200
014300 01  WS-GRAND-TOTAL-LINE.
014400     05  FILLER                    PIC X(30)
014500             VALUE "GRAND TOTAL ENTRIES WRITTEN: ".
014600     05  WS-GRD-ENTRY-COUNT        PIC Z(06)9.
014700     05  FILLER                    PIC X(95) VALUE SPACES.
014800
014900 01  WS-BLANK-LINE                 PIC X(132) VALUE SPACES.
015000
015100 LINKAGE SECTION.
015200 COPY "source-copybooks-linkage_section-l_courier_totals_table.cpy".
015300
015400 PROCEDURE DIVISION USING L-COURIER-TOTALS-TABLE.
015500
015600 0100-MAIN-PROCESS.
015700     MOVE L-COURIER-TOTALS-TABLE TO WS-COURIER-TOTALS-TABLE.
015800
015900     SORT SD-SORT-WORK
016000         ON ASCENDING KEY SRT-COURIER-ID SRT-ENTRY-ID
016100         USING FD-ENTRY-IN
016200         GIVING FD-SORTED-ENTRIES.
016300
016400     OPEN INPUT FD-SORTED-ENTRIES.
016500     OPEN OUTPUT FD-ENTRIES-REPORT.
016600
016700     PERFORM 1000-READ-SORTED THRU 1000-EXIT.
016800     PERFORM 2000-PROCESS-ENTRY THRU 2000-EXIT
016900         UNTIL WS-EOF.
017000
017100     IF NOT WS-FIRST-COURIER
017200         PERFORM 2200-COURIER-FOOTER THRU 2200-EXIT
017300     END-IF.
017400
017500     PERFORM 2900-GRAND-TOTAL-LINE THRU 2900-EXIT.
017600
017700     CLOSE FD-SORTED-ENTRIES.
017800     CLOSE FD-ENTRIES-REPORT.
017900
018000     GOBACK.
018100
018200*  ----------------------------------------------------------
018300*  1000-READ-SORTED -- READS THE NEXT SORTED ENTRY RECORD.
018400*  ----------------------------------------------------------
018500 1000-READ-SORTED.
018600     READ FD-SORTED-ENTRIES
018700         AT END
018800             SET WS-EOF TO TRUE
018900     END-READ.
019000 1000-EXIT.
019100     EXIT.
019200
019300*  ----------------------------------------------------------
019400*  2000-PROCESS-ENTRY -- CONTROL-BREAK BODY.  ON A CHANGE OF
019500*  COURIER ID, CLOSES OUT THE PRIOR SECTION'S FOOTER (IF ANY)
019600*  AND OPENS A NEW HEADING BEFORE PRINTING THE DETAIL LINE.
019700*  ----------------------------------------------------------
019800 2000-PROCESS-ENTRY.
019900     IF SRD-COURIER-ID NOT = WS-PRIOR-COURIER-ID
020000         IF NOT WS-FIRST-COURIER
020100             PERFORM 2200-COURIER-FOOTER THRU 2200-EXIT
020200         END-IF
020300         PERFORM 2100-COURIER-HEADING THRU 2100-EXIT
020400     END-IF.
020500
020600     PERFORM 2101-COURIER-DETAIL THRU 2101-EXIT.
020700
020800     PERFORM 1000-READ-SORTED THRU 1000-EXIT.
020900 2000-EXIT.
021000     EXIT.
021100
021200*  ----------------------------------------------------------
021300*  2100-COURIER-HEADING -- STARTS A NEW COURIER SECTION.
021400*  ----------------------------------------------------------
021500 2100-COURIER-HEADING.
021600     WRITE F-REPORT-LINE FROM WS-BLANK-LINE.
021700     MOVE SRD-COURIER-ID TO WS-HDG-COURIER-ID.
021800     WRITE F-REPORT-LINE FROM WS-HEADING-LINE.
021900
022000     MOVE SRD-COURIER-ID     TO WS-PRIOR-COURIER-ID.
022100     MOVE 0                  TO WS-COURIER-ENTRY-COUNT.
022200     PERFORM 2110-LOOKUP-COURIER-TOTAL THRU 2110-EXIT.
022300     SET WS-NOT-FIRST-COURIER TO TRUE.
022400 2100-EXIT.
022500     EXIT.
022600
022700*  ----------------------------------------------------------
022800*  2110-LOOKUP-COURIER-TOTAL -- PULLS THE COURIER'S RUNNING
022900*  TOTAL DISTANCE FROM THE TABLE GEOTRAK PASSED DOWN.
023000*  ----------------------------------------------------------
023100 2110-LOOKUP-COURIER-TOTAL.
023200     MOVE 0 TO WS-COURIER-TOTAL-METERS.
023300     IF WS-NUM-COURIERS > 0
023400         PERFORM 2111-CHECK-COURIER-ROW THRU 2111-EXIT
023500             VARYING WS-COUR-IDX FROM 1 BY 1
023600             UNTIL WS-COUR-IDX > WS-NUM-COURIERS
023700     END-IF.
023800 2110-EXIT.
023900     EXIT.
024000
024100 2111-CHECK-COURIER-ROW.
024200     IF WS-COU-ID (WS-COUR-IDX) = SRD-COURIER-ID
024300         MOVE WS-COU-TOTAL-METERS (WS-COUR-IDX)
024400             TO WS-COURIER-TOTAL-METERS
024500     END-IF.
024600 2111-EXIT.
024700     EXIT.
024800
024900*  ----------------------------------------------------------
025000*  2101-COURIER-DETAIL -- ONE LINE PER ENTRY: ENTRY ID, STORE
025100*  NAME, ENTRY TIMESTAMP.
025200*  ----------------------------------------------------------
025300 2101-COURIER-DETAIL.
025400     MOVE SRD-ENTRY-ID     TO WS-DTL-ENTRY-ID.
025500     MOVE SRD-STORE-NAME   TO WS-DTL-STORE-NAME.
025600     MOVE SRD-TIMESTAMP    TO WS-DTL-TIMESTAMP.
025700     WRITE F-REPORT-LINE FROM WS-DETAIL-LINE.
025800
025900     ADD 1 TO WS-COURIER-ENTRY-COUNT.
026000     ADD 1 TO WS-GRAND-ENTRY-COUNT.
026100 2101-EXIT.
026200     EXIT.
026300
026400*  ----------------------------------------------------------
026500*  2200-COURIER-FOOTER -- COUNT OF ENTRIES AND THE COURIER'S
026600*  TOTAL TRAVELLED DISTANCE.
026700*  ----------------------------------------------------------
026800 2200-COURIER-FOOTER.
026900     MOVE WS-COURIER-ENTRY-COUNT  TO WS-FTR-ENTRY-COUNT.
027000     MOVE WS-COURIER-TOTAL-METERS TO WS-FTR-TOTAL-METERS.
027100     WRITE F-REPORT-LINE FROM WS-FOOTER-LINE.
027200 2200-EXIT.
027300     EXIT.
027400
027500*  ----------------------------------------------------------
027600*  2900-GRAND-TOTAL-LINE -- ONE LINE AT THE VERY END OF THE
027700*  REPORT WITH THE TOTAL ENTRIES WRITTEN ACROSS ALL COURIERS.
027800*  ----------------------------------------------------------
027900 2900-GRAND-TOTAL-LINE.
028000     WRITE F-REPORT-LINE FROM WS-BLANK-LINE.
028100     MOVE WS-GRAND-ENTRY-COUNT TO WS-GRD-ENTRY-COUNT.
028200     WRITE F-REPORT-LINE FROM WS-GRAND-TOTAL-LINE.
028300 2900-EXIT.
028400     EXIT.
028500
028600 END PROGRAM RPTENTR.
