000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    COORDVAL.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  07/02/1991.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 07/02/1991 EE    CBI-0093   ORIGINAL CODING.                 GT21
001600* 12/05/1998 EE    CBI-0111   TIGHTENED LONGITUDE UPPER BOUND  GT21
001700*                             AFTER A BAD FEED SHOWED 181 DEG. GT21
001800* 03/01/1999 JT    CBI-Y2K2   Y2K REVIEW - NO DATE FIELDS IN   GT21
001900*                             THIS MEMBER.  NO CHANGE NEEDED.  GT21
002000* 09/22/2003 RD    CBI-0155   ADDED RETURN-REASON CODE FOR THE GT21
002100*                             RUN LOG SO GEOTRAK CAN REPORT    GT21
002200*                             WHICH BOUND WAS VIOLATED.        GT21
002300* 04/11/2011 MH    CBI-0195   RE-COMMENTED FOR AUDIT REQUEST.  GT21
002400******************************************************************
002500* CHECKS ONE LAT/LNG PAIR AGAINST THE VALID EARTH-SURFACE RANGE.
002600* CALLED BY GEOTRAK ONCE PER INCOMING GPS READING BEFORE ANY
002700* DISTANCE WORK IS DONE ON IT.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-370.
003200 OBJECT-COMPUTER.  IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  WS-RANGE-LIMITS.
003900     05  WS-LAT-MIN                PIC S9(03)V9(06)
004000                                    VALUE -90.000000.
004100     05  WS-LAT-MAX                PIC S9(03)V9(06)
004200                                    VALUE 90.000000.
004300     05  WS-LNG-MIN                PIC S9(03)V9(06)
004400                                    VALUE -180.000000.
004500     05  WS-LNG-MAX                PIC S9(03)V9(06)
004600                                    VALUE 180.000000.
004700     05  FILLER                    PIC X(08).
004800
004900 LINKAGE SECTION.
005000 01  L-CHK-LAT                     PIC S9(03)V9(06).
005100 01  L-CHK-LAT-R REDEFINES
005200     L-CHK-LAT                     PIC S9(09).
005300 01  L-CHK-LNG                     PIC S9(03)V9(06).
005400 01  L-VALID-SW                    PIC X.
005500     88  L-COORD-VALID             VALUE 'Y'.
005600     88  L-COORD-INVALID           VALUE 'N'.
005700 01  L-VALID-SW-R REDEFINES
005800     L-VALID-SW                    PIC X.
005900 01  L-REJECT-REASON               PIC X(01).
006000     88  L-REJECT-NONE             VALUE '0'.
006100     88  L-REJECT-LAT-RANGE        VALUE '1'.
006200     88  L-REJECT-LNG-RANGE        VALUE '2'.
006300 01  L-REJECT-REASON-R REDEFINES
006400     L-REJECT-REASON               PIC X(01).
006500
006600 PROCEDURE DIVISION USING L-CHK-LAT L-CHK-LNG L-VALID-SW
006700     L-REJECT-REASON.
006800
006900 0100-MAIN-PROCESS.
007000     SET L-COORD-VALID  TO TRUE.
007100     SET L-REJECT-NONE  TO TRUE.
007200     PERFORM 1000-CHECK-RANGE THRU 1000-EXIT.
007300     GOBACK.
007400
007500*  ----------------------------------------------------------
007600*  1000-CHECK-RANGE -- LATITUDE MUST FALL WITHIN -90..+90 AND
007700*  LONGITUDE WITHIN -180..+180.  A READING FAILING EITHER TEST
007800*  IS REJECTED WHOLE -- GEOTRAK DOES NOT PROCESS IT FURTHER.
007900*  ----------------------------------------------------------
008000 1000-CHECK-RANGE.
008100     IF L-CHK-LAT < WS-LAT-MIN OR L-CHK-LAT > WS-LAT-MAX
008200         SET L-COORD-INVALID    TO TRUE
008300         SET L-REJECT-LAT-RANGE TO TRUE
008400         GO TO 1000-EXIT
008500     END-IF.
008600
008700     IF L-CHK-LNG < WS-LNG-MIN OR L-CHK-LNG > WS-LNG-MAX
008800         SET L-COORD-INVALID    TO TRUE
008900         SET L-REJECT-LNG-RANGE TO TRUE
009000         GO TO 1000-EXIT
009100     END-IF.
009200 1000-EXIT.
009300     EXIT.
009400
009500 END PROGRAM COORDVAL.
