000100******************************************************************
000200* GEOTRAK COPYBOOK    IN-MEMORY NEARBY-STORES RESULT TABLE (WS)
000300* ---------------------------------------------------------------
000400* FILLED BY STORSRCH FOR ONE READING AT A TIME AND WALKED BY
000500* GEOTRAK TO DRIVE ENTRWRT.
000600******************************************************************
000700 01  WS-NEARBY-STORES-TABLE.
000800     05  WS-NUM-NEARBY             PIC 9(03) COMP.
000900     05  WS-NEARBY-ROW
001000             OCCURS 0 TO 50 TIMES
001100             DEPENDING ON WS-NUM-NEARBY
001200             INDEXED BY WS-NEARBY-IDX.
001300         10  WS-NBR-STORE-ID       PIC 9(05).
001400         10  WS-NBR-STORE-NAME     PIC X(40).
001500         10  WS-NBR-DISTANCE-M     PIC S9(05)V99.
001510         10  FILLER                PIC X(05).
