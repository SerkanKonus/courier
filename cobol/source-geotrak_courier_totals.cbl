000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    TOTUPD.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  02/11/1992.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 02/11/1992 EE    CBI-0097   ORIGINAL CODING.                 GT21
001600* 12/14/1998 EE    CBI-0114   ADDED "HAS PREVIOUS" SWITCH SO   GT21
001700*                             THE FIRST READING OF A COURIER   GT21
001800*                             ADDS NO DISTANCE.                GT21
001900* 03/05/1999 JT    CBI-Y2K5   Y2K REVIEW - LAST-TS FIELD IS    GT21
002000*                             CCYYMMDDHHMMSS, ALREADY 4 DIGIT  GT21
002100*                             YEAR.  NO CHANGE NEEDED.         GT21
002200* 09/22/2003 RD    CBI-0156   BLANK COURIER ID AND NEGATIVE    GT21
002300*                             ADD AMOUNT NOW LOGGED AS ERRORS  GT21
002400*                             INSTEAD OF SILENTLY IGNORED.     GT21
002500* 07/14/2010 MH    CBI-0192   TABLE SIZE RAISED TO 2000 ROWS   GT21
002600*                             FOR PEAK SEASON COURIER COUNT.   GT21
002610* 11/09/2016 MH    CBI-0221   1200-ACCUM-DISTANCE WAS SKIPPING GT21
002620*                             THE LOG WHEN THE LEG CAME BACK   GT21
002630*                             ZERO OR NEGATIVE -- CBI-0156     GT21
002640*                             PROMISED THAT CASE WOULD BE      GT21
002650*                             LOGGED LIKE A BLANK COURIER ID.  GT21
002660*                             NOW IT IS.                       GT21
002700******************************************************************
002800* MAINTAINS THE PER-COURIER RUNNING TOTAL-DISTANCE ACCUMULATOR
002900* AND LAST-KNOWN-POSITION ROW.  CALLED ONCE PER VALID READING
003000* BY GEOTRAK.  SEARCHES FOR AN EXISTING COURIER ROW THE SAME
003100* WAY VARIABLE-REPOSITORY SEARCHES ITS VARIABLE TABLE -- IF NOT
003200* FOUND, A NEW ROW IS ALLOCATED AT THE END OF THE TABLE.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-SEARCH-SWITCHES.
004400     05  WS-FOUND-IDX              PIC 9(05) COMP VALUE 0.
004500     05  WS-FOUND-SW               PIC X VALUE 'N'.
004600         88  WS-ROW-FOUND          VALUE 'Y'.
004700         88  WS-ROW-NOT-FOUND      VALUE 'N'.
004800     05  WS-FOUND-SW-R REDEFINES
004900         WS-FOUND-SW               PIC X.
005000     05  FILLER                    PIC X(09).
005100
005200 01  WS-CALL-PARMS.
005300     05  WS-CP-LAT1                PIC S9(03)V9(06).
005400     05  WS-CP-LNG1                PIC S9(03)V9(06).
005500     05  WS-CP-LAT2                PIC S9(03)V9(06).
005600     05  WS-CP-LNG2                PIC S9(03)V9(06).
005700     05  WS-CP-DISTANCE-M          PIC S9(05)V99.
005800     05  WS-CP-DISTANCE-M-R REDEFINES
005900         WS-CP-DISTANCE-M          PIC S9(07).
006000     05  FILLER                    PIC X(09).
006100
006200 01  WS-ERROR-MESSAGE.
006300     05  FILLER                    PIC X(30)
006400             VALUE "TOTUPD REJECTED READING - ".
006500     05  WS-ERR-REASON             PIC X(30) VALUE SPACES.
006600     05  FILLER                    PIC X(58) VALUE SPACES.
006700 01  WS-ERROR-MESSAGE-R REDEFINES
006800     WS-ERROR-MESSAGE              PIC X(118).
006900
007000 LINKAGE SECTION.
007100 COPY "source-copybooks-linkage_section-l_courier_totals_table.cpy".
007200 01  L-UPD-COURIER-ID              PIC X(10).
007300 01  L-UPD-LAT                     PIC S9(03)V9(06).
007400 01  L-UPD-LNG                     PIC S9(03)V9(06).
007500 01  L-UPD-TIMESTAMP               PIC X(14).
007600
007700 PROCEDURE DIVISION USING L-COURIER-TOTALS-TABLE
007800     L-UPD-COURIER-ID L-UPD-LAT L-UPD-LNG L-UPD-TIMESTAMP.
007900
008000 0100-MAIN-PROCESS.
008100     SET WS-ROW-NOT-FOUND TO TRUE.
008200     MOVE 0 TO WS-FOUND-IDX.
008300
008400     IF L-UPD-COURIER-ID = SPACES
008500         MOVE "BLANK COURIER ID" TO WS-ERR-REASON
008600         DISPLAY WS-ERROR-MESSAGE
008700         GOBACK
008800     END-IF.
008900
009000     IF L-NUM-COURIERS > 0
009100         PERFORM 1000-SEARCH-COURIER THRU 1000-EXIT
009200             VARYING L-COUR-IDX FROM 1 BY 1
009300             UNTIL L-COUR-IDX > L-NUM-COURIERS
009400             OR WS-ROW-FOUND
009500     END-IF.
009600
009700     IF WS-ROW-NOT-FOUND
009800         PERFORM 1100-ADD-COURIER-ROW THRU 1100-EXIT
009900     ELSE
010000         PERFORM 1200-ACCUM-DISTANCE THRU 1200-EXIT
010100     END-IF.
010200
010300     GOBACK.
010400
010500*  ----------------------------------------------------------
010600*  1000-SEARCH-COURIER -- LINEAR SEARCH FOR AN EXISTING ROW,
010700*  SAME IDIOM AS GET-VAR-VALUE'S TABLE WALK.
010800*  ----------------------------------------------------------
010900 1000-SEARCH-COURIER.
011000     IF L-COU-ID (L-COUR-IDX) = L-UPD-COURIER-ID
011100         SET WS-ROW-FOUND TO TRUE
011200         MOVE L-COUR-IDX TO WS-FOUND-IDX
011300     END-IF.
011400 1000-EXIT.
011500     EXIT.
011600
011700*  ----------------------------------------------------------
011800*  1100-ADD-COURIER-ROW -- FIRST READING SEEN FOR THIS COURIER
011900*  THIS RUN.  NO DISTANCE IS ADDED -- THERE IS NO PREVIOUS
012000*  POSITION TO MEASURE FROM.
012100*  ----------------------------------------------------------
012200 1100-ADD-COURIER-ROW.
012300     ADD 1 TO L-NUM-COURIERS.
012400     SET L-COUR-IDX TO L-NUM-COURIERS.
012500     MOVE L-UPD-COURIER-ID  TO L-COU-ID (L-COUR-IDX).
012600     MOVE 0                 TO L-COU-TOTAL-METERS (L-COUR-IDX).
012700     SET L-COU-HAS-PREVIOUS TO TRUE.
012800     MOVE L-UPD-LAT         TO L-COU-LAST-LAT (L-COUR-IDX).
012900     MOVE L-UPD-LNG         TO L-COU-LAST-LNG (L-COUR-IDX).
013000     MOVE L-UPD-TIMESTAMP   TO L-COU-LAST-TS (L-COUR-IDX).
013100 1100-EXIT.
013200     EXIT.
013300
013400*  ----------------------------------------------------------
013500*  1200-ACCUM-DISTANCE -- COMPUTES THE HAVERSINE LEG FROM THE
013600*  COURIER'S LAST POSITION TO THE CURRENT READING AND ADDS IT
013700*  TO THE RUNNING TOTAL WHEN THE LEG IS GREATER THAN ZERO.  A
013750*  LEG THAT COMES BACK ZERO OR NEGATIVE IS NOT ADDED, BUT IT IS
013760*  STILL LOGGED PER CBI-0156, THE SAME AS A BLANK COURIER ID.
013800*  ----------------------------------------------------------
013900 1200-ACCUM-DISTANCE.
014000     MOVE L-COU-LAST-LAT (WS-FOUND-IDX) TO WS-CP-LAT1.
014100     MOVE L-COU-LAST-LNG (WS-FOUND-IDX) TO WS-CP-LNG1.
014200     MOVE L-UPD-LAT                     TO WS-CP-LAT2.
014300     MOVE L-UPD-LNG                     TO WS-CP-LNG2.
014400
014500     CALL "DISTCALC" USING WS-CP-LAT1 WS-CP-LNG1
014600         WS-CP-LAT2 WS-CP-LNG2 WS-CP-DISTANCE-M.
014700
014800     IF WS-CP-DISTANCE-M > 0
014900         ADD WS-CP-DISTANCE-M
015000             TO L-COU-TOTAL-METERS (WS-FOUND-IDX)
015010     ELSE
015020         MOVE "NEGATIVE DISTANCE IGNORED" TO WS-ERR-REASON
015030         DISPLAY WS-ERROR-MESSAGE
015100     END-IF.
015200
015300     SET L-COU-HAS-PREVIOUS TO TRUE.
015400     MOVE L-UPD-LAT       TO L-COU-LAST-LAT (WS-FOUND-IDX).
015500     MOVE L-UPD-LNG       TO L-COU-LAST-LNG (WS-FOUND-IDX).
015600     MOVE L-UPD-TIMESTAMP TO L-COU-LAST-TS (WS-FOUND-IDX).
015700 1200-EXIT.
015800     EXIT.
015900
016000 END PROGRAM TOTUPD.
