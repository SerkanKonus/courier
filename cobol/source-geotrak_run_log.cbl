000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    RUNLOG.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  12/26/1990.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 12/26/1990 EE    CBI-0080   ORIGINAL CODING (CARRIED OVER    GT21
001600*                             FROM THE CRSSR STEP LOGGER).     GT21
001700* 10/28/1998 EE    CBI-0108   RETARGETED FOR GEOTRAK - LOGS    GT21
001800*                             REJECTED READINGS AND STEP       GT21
001900*                             MILESTONES INSTEAD OF BASIC      GT21
002000*                             INTERPRETER TRACE LINES.         GT21
002100* 03/08/1999 JT    CBI-Y2K10  Y2K REVIEW - LOG FILE NAME AND   GT21
002200*                             DATE STAMP BUILT FROM 4-DIGIT    GT21
002300*                             YEAR ALREADY.  NO CHANGE.        GT21
002400* 04/02/2015 EE    CBI-0212   ENTRY POINTS RENAMED TO MATCH    GT21
002500*                             GEOTRAK CALL CONVENTION.         GT21
002600******************************************************************
002700* WRITES ONE LINE PER CALL TO THE RUN LOG WHEN LOGGING IS
002800* ENABLED FOR THE STEP.  ENTRY POINTS ENABLE-RUNLOG AND
002900* DISABLE-RUNLOG OPEN AND CLOSE THE LOG FILE -- SAME SHAPE AS
003000* THE OLD ENABLE-LOGGER/DISABLE-LOGGER PAIR THIS MEMBER WAS
003100* BUILT FROM.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-370.
003600 OBJECT-COMPUTER.  IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT OPTIONAL FD-RUN-LOG
004200         ASSIGN TO DYNAMIC WS-LOG-FILE-NAME
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  FD-RUN-LOG.
004800 01  F-LOG-TEXT-RAW                PIC X(132).
004900
005000 WORKING-STORAGE SECTION.
005100 01  WS-DATE-RECORD.
005200     05  WS-CURRENT-DATE.
005300         10  WS-YEAR               PIC 9(04).
005400         10  WS-MONTH              PIC 9(02).
005500         10  WS-DAY                PIC 9(02).
005600     05  WS-CURRENT-TIME.
005700         10  WS-HOUR               PIC 9(02).
005800         10  WS-MIN                PIC 9(02).
005900         10  WS-SEC                PIC 9(02).
006000         10  WS-HUNDREDTH          PIC 9(02).
006100     05  WS-DATE-RECORD-R REDEFINES
006200         WS-DATE-RECORD            PIC X(16).
006300
006400 01  WS-LOG-SWITCHES.
006500     05  WS-LOG-ENABLED-SW         PIC X VALUE 'N'.
006600         88  WS-LOG-ENABLED        VALUE 'Y'.
006700         88  WS-LOG-DISABLED       VALUE 'N'.
006800     05  WS-LOG-ENABLED-SW-R REDEFINES
006900         WS-LOG-ENABLED-SW         PIC X.
007000     05  FILLER                    PIC X(09).
007100
007200 01  WS-LOG-BUFFER                 PIC X(132).
007300 01  WS-LOG-BUFFER-R REDEFINES
007400     WS-LOG-BUFFER                 PIC X(132).
007500
007600 01  WS-LOG-FILE-NAME              PIC X(18)
007700                                    VALUE "GEOTRAK_UNSET.LOG".
007800
007900 LINKAGE SECTION.
008000 01  L-LOG-TEXT                    PIC X(100).
008100
008200 PROCEDURE DIVISION USING L-LOG-TEXT.
008300
008400 0100-MAIN-PROCESS.
008500     IF WS-LOG-DISABLED
008600         GOBACK
008700     END-IF.
008800
008900     MOVE SPACES TO WS-LOG-BUFFER.
009000     MOVE FUNCTION CURRENT-DATE TO WS-DATE-RECORD.
009100
009200     STRING
009300         "[" DELIMITED BY SIZE
009400         WS-YEAR DELIMITED BY SIZE
009500         "-" DELIMITED BY SIZE
009600         WS-MONTH DELIMITED BY SIZE
009700         "-" DELIMITED BY SIZE
009800         WS-DAY DELIMITED BY SIZE
009900         " " DELIMITED BY SIZE
010000         WS-HOUR DELIMITED BY SIZE
010100         ":" DELIMITED BY SIZE
010200         WS-MIN DELIMITED BY SIZE
010300         ":" DELIMITED BY SIZE
010400         WS-SEC DELIMITED BY SIZE
010500         "] " DELIMITED BY SIZE
010600         L-LOG-TEXT DELIMITED BY SIZE
010700         INTO WS-LOG-BUFFER
010800     END-STRING.
010900
011000     WRITE F-LOG-TEXT-RAW FROM WS-LOG-BUFFER.
011100
011200     GOBACK.
011300
011400******************************************************************
011500* 04/02/2015 EE    CBI-0212   ENABLES LOGGING FOR THE STEP AND
011600*                              OPENS THE LOG FILE FOR THE RUN.
011700******************************************************************
011800 ENTRY "ENABLE-RUNLOG".
011900     SET WS-LOG-ENABLED TO TRUE.
012000
012100     MOVE FUNCTION CURRENT-DATE TO WS-DATE-RECORD.
012200
012300     STRING
012400         "GEOTRAK" DELIMITED BY SIZE
012500         "_" DELIMITED BY SIZE
012600         WS-YEAR DELIMITED BY SIZE
012700         WS-MONTH DELIMITED BY SIZE
012800         WS-DAY DELIMITED BY SIZE
012900         ".LOG" DELIMITED BY SIZE
013000         INTO WS-LOG-FILE-NAME
013100     END-STRING.
013200
013300     OPEN EXTEND FD-RUN-LOG.
013400     GOBACK.
013500
013600******************************************************************
013700* 04/02/2015 EE    CBI-0212   DISABLES LOGGING AND CLOSES THE
013800*                              LOG FILE AT END OF STEP.
013900******************************************************************
014000 ENTRY "DISABLE-RUNLOG".
014100     SET WS-LOG-DISABLED TO TRUE.
014200     CLOSE FD-RUN-LOG.
014300     GOBACK.
014400
014500 END PROGRAM RUNLOG.
