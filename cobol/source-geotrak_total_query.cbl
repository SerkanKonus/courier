000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    TOTQUERY.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  02/11/1992.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 02/11/1992 EE    CBI-0098   ORIGINAL CODING.                 GT21
001600* 03/05/1999 JT    CBI-Y2K6   Y2K REVIEW - NO DATE FIELDS IN   GT21
001700*                             THIS MEMBER.  NO CHANGE NEEDED.  GT21
001800* 07/14/2010 MH    CBI-0193   TABLE SIZE RAISED TO 2000 ROWS   GT21
001900*                             TO MATCH TOTUPD CHANGE.          GT21
002000******************************************************************
002100* ANSWERS A COURIER'S ACCUMULATED TOTAL TRAVEL DISTANCE.
002200* COURIERS NEVER SEEN THIS RUN RETURN ZERO -- SAME "NOT FOUND
002300* MEANS ZERO/SPACES" CONVENTION GET-VAR-VALUE USES.
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER.  IBM-370.
002800 OBJECT-COMPUTER.  IBM-370.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400 01  WS-SEARCH-SWITCHES.
003500     05  WS-FOUND-SW               PIC X VALUE 'N'.
003600         88  WS-ROW-FOUND          VALUE 'Y'.
003700         88  WS-ROW-NOT-FOUND      VALUE 'N'.
003800     05  WS-FOUND-SW-R REDEFINES
003900         WS-FOUND-SW               PIC X.
004000     05  FILLER                    PIC X(09).
004100
004200 01  WS-DUMMY-WORK.
004300     05  WS-QUERY-COUNT            PIC 9(05) COMP VALUE 0.
004400     05  WS-QUERY-COUNT-R REDEFINES
004500         WS-QUERY-COUNT            PIC 9(05).
004600     05  FILLER                    PIC X(09).
004700
004800 LINKAGE SECTION.
004900 COPY "source-copybooks-linkage_section-l_courier_totals_table.cpy".
005000 01  L-QRY-COURIER-ID              PIC X(10).
005100 01  L-QRY-TOTAL-METERS            PIC S9(09)V99.
005200 01  L-QRY-TOTAL-METERS-R REDEFINES
005300     L-QRY-TOTAL-METERS            PIC S9(11).
005400
005500 PROCEDURE DIVISION USING L-COURIER-TOTALS-TABLE
005600     L-QRY-COURIER-ID L-QRY-TOTAL-METERS.
005700
005800 0100-MAIN-PROCESS.
005900     SET WS-ROW-NOT-FOUND TO TRUE.
006000     MOVE 0 TO L-QRY-TOTAL-METERS.
006100     ADD 1 TO WS-QUERY-COUNT.
006200
006300     IF L-NUM-COURIERS > 0 AND L-QRY-COURIER-ID NOT = SPACES
006400         PERFORM 1000-FIND-TOTAL THRU 1000-EXIT
006500             VARYING L-COUR-IDX FROM 1 BY 1
006600             UNTIL L-COUR-IDX > L-NUM-COURIERS
006700             OR WS-ROW-FOUND
006800     END-IF.
006900
007000     GOBACK.
007100
007200*  ----------------------------------------------------------
007300*  1000-FIND-TOTAL -- LINEAR SEARCH FOR THE COURIER'S ROW.
007400*  UNKNOWN COURIERS FALL THROUGH WITH THE ZERO SET ABOVE.
007500*  ----------------------------------------------------------
007600 1000-FIND-TOTAL.
007700     IF L-COU-ID (L-COUR-IDX) = L-QRY-COURIER-ID
007800         SET WS-ROW-FOUND TO TRUE
007900         MOVE L-COU-TOTAL-METERS (L-COUR-IDX)
008000             TO L-QRY-TOTAL-METERS
008100     END-IF.
008200 1000-EXIT.
008300     EXIT.
008400
008500 END PROGRAM TOTQUERY.
