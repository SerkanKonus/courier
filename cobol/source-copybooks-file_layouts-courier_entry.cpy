000100******************************************************************
000200* GEOTRAK COPYBOOK    COURIER STORE-ENTRY RECORD LAYOUT
000300* ---------------------------------------------------------------
000400* ONE ENTRY PER RECORDED STORE VISIT, WRITTEN BY ENTRWRT.  FIELDS
000500* FILL THE 76 BYTE RECORD EXACTLY -- NO FILLER IS AVAILABLE ON
000600* THIS ONE, SEE ENT-STORE-NAME BELOW.
000700******************************************************************
000800 01  ENT-COURIER-ENTRY-RECORD.
000900     05  ENT-ENTRY-ID              PIC 9(07).
001000     05  ENT-COURIER-ID            PIC X(10).
001100     05  ENT-STORE-ID              PIC 9(05).
001200     05  ENT-STORE-NAME            PIC X(40).
001300     05  ENT-TIMESTAMP             PIC X(14).
