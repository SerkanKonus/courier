000100******************************************************************
000200* GEOTRAK COPYBOOK    COURIER LOCATION READING RECORD LAYOUT
000300* ---------------------------------------------------------------
000400* ONE ENTRY PER GPS PING.  SAME LAYOUT SERVES THE INBOUND READING
000500* FILE (LOCATION-IN) AND THE PERSISTED HISTORY FILE
000600* (LOCATION-HIST) -- COPY THIS MEMBER TWICE, REPLACING THE
000700* 01-LEVEL AND LOC- PREFIX, ONCE PER FD.
000800******************************************************************
000900 01  :RECNAME:.
001000     05  :PFX:-COURIER-ID          PIC X(10).
001100     05  :PFX:-LAT                 PIC S9(03)V9(06).
001200     05  :PFX:-LNG                 PIC S9(03)V9(06).
001300     05  :PFX:-TIMESTAMP           PIC X(14).
001400     05  FILLER                    PIC X(02).
