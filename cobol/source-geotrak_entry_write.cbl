000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    ENTRWRT.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  09/03/1992.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 09/03/1992 EE    CBI-0100   ORIGINAL CODING.                 GT21
001600* 12/21/1998 EE    CBI-0116   ADDED RE-ENTRY SUPPRESSION TABLE GT21
001700*                             SO A COURIER LOITERING AT A      GT21
001800*                             STORE DOES NOT FLOOD THE ENTRY   GT21
001900*                             FILE WITH DUPLICATE VISITS.      GT21
002000* 03/06/1999 JT    CBI-Y2K7   Y2K REVIEW - LAST-TS AND TIMESTMP GT21
002100*                             FIELDS ARE CCYYMMDDHHMMSS, 4     GT21
002200*                             DIGIT YEAR ALREADY.  NO CHANGE.  GT21
002300* 09/22/2003 RD    CBI-0157   MINIMUM RE-ENTRY INTERVAL MOVED  GT21
002400*                             TO RUN PARAMETER, WAS A LITERAL  GT21
002500*                             ONE MINUTE.                      GT21
002600* 07/14/2010 MH    CBI-0194   RECENCY TABLE RAISED TO 4000     GT21
002700*                             ROWS FOR PEAK SEASON VOLUME.     GT21
002800* 04/02/2015 EE    CBI-0211   WRITE FAILURE NOW ABENDS THE     GT21
002900*                             READING INSTEAD OF BEING LOGGED  GT21
003000*                             AND IGNORED.                     GT21
003010* 11/09/2016 MH    CBI-0220   RECENCY TEST WAS EXCLUDING THE   GT21
003020*                             BOUNDARY SECOND, SUPPRESSING AN  GT21
003030*                             ENTRY THAT ARRIVED EXACTLY ONE   GT21
003040*                             INTERVAL AFTER THE LAST ONE.     GT21
003050*                             COMPARISON IS NOW >= THE MINIMUM GT21
003060*                             RE-ENTRY INTERVAL, NOT STRICTLY  GT21
003070*                             GREATER THAN.                    GT21
003080* 11/22/2016 MH    CBI-0224   THE >= FIX ABOVE STILL SUBTRACTED GT21
003081*                             THE TWO CCYYMMDDHHMMSS PICTURES   GT21
003082*                             AS FLAT 14-DIGIT NUMBERS, NOT     GT21
003083*                             ELAPSED SECONDS -- A READING THAT GT21
003084*                             CROSSED A MINUTE OR HOUR BOUNDARY GT21
003085*                             COULD STILL MISFIRE.  ADDED       GT21
003086*                             1150-CONVERT-TO-SECONDS TO WALK   GT21
003087*                             EACH TIMESTAMP TO A TRUE LINEAR   GT21
003088*                             SECONDS COUNT BEFORE COMPARING.   GT21
003100******************************************************************
003200* WRITES COURIER STORE-ENTRY RECORDS, SUPPRESSING A REPEAT
003300* ENTRY FOR THE SAME (COURIER, STORE) PAIR WHEN THE LAST ENTRY
003400* FOR THAT PAIR IS STILL WITHIN THE MINIMUM RE-ENTRY INTERVAL.
003500* THE RECENCY TABLE IS KEPT IN THIS PROGRAM'S OWN WORKING
003600* STORAGE, NOT IN LINKAGE, THE SAME WAY LOGGER KEEPS ITS OWN
003700* ENABLED/DISABLED SWITCH ALIVE ACROSS CALLS FOR THE LIFE OF
003800* THE RUN.  ENTRY POINT CLOSE-ENTRY-FILE SHUTS THE OUTPUT FILE
003900* WHEN GEOTRAK IS DONE WITH THE STEP.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FD-ENTRY-OUT
005000         ASSIGN TO ENTRYOUT
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-ENTRY-FILE-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  FD-ENTRY-OUT
005700     RECORD CONTAINS 76 CHARACTERS.
005800     COPY "source-copybooks-file_layouts-courier_entry.cpy".
006000
006100 WORKING-STORAGE SECTION.
006200 01  WS-ENTRY-FILE-STATUS          PIC XX.
006300     88  WS-ENTRY-FILE-OK          VALUE "00".
006400 01  WS-ENTRY-FILE-STATUS-R REDEFINES
006500     WS-ENTRY-FILE-STATUS          PIC 99.
006600
006700 01  WS-OPEN-SWITCHES.
006800     05  WS-ENTRY-OPEN-SW          PIC X VALUE 'N'.
006900         88  WS-ENTRY-FILE-OPEN    VALUE 'Y'.
007000         88  WS-ENTRY-FILE-CLOSED  VALUE 'N'.
007100     05  WS-ENTRY-OPEN-SW-R REDEFINES
007200         WS-ENTRY-OPEN-SW          PIC X.
007300     05  FILLER                    PIC X(09).
007400
007500 01  WS-SEARCH-SWITCHES.
007600     05  WS-FOUND-IDX              PIC 9(05) COMP VALUE 0.
007700     05  WS-FOUND-SW               PIC X VALUE 'N'.
007800         88  WS-ROW-FOUND          VALUE 'Y'.
007900         88  WS-ROW-NOT-FOUND      VALUE 'N'.
008000     05  FILLER                    PIC X(09).
008100
008200*  ONLY THE MOST RECENT ENTRY TIMESTAMP PER (COURIER, STORE)
008300*  PAIR IS EVER NEEDED SINCE READINGS ARRIVE CHRONOLOGICALLY,
008400*  SO NO LINKAGE COPY OF THIS TABLE IS SHARED WITH GEOTRAK.
008500 COPY "source-copybooks-working_storage-entry_recency_table.cpy".
008600
008700*  ----------------------------------------------------------
008710*  WS-TS-CONVERT-WORK -- BREAKS A CCYYMMDDHHMMSS TIMESTAMP
008720*  DOWN TO ITS CALENDAR PARTS AND WALKS IT FORWARD TO A
008730*  TRUE LINEAR SECONDS COUNT.  THIS COMPILER HAS NO CALENDAR
008740*  INTRINSIC, SO THE DAY COUNT IS HAND ROLLED THE SAME WAY
008750*  DISTCALC HAND ROLLS ITS TRIG SERIES -- LEAP YEARS INCLUDED.
008760*  ----------------------------------------------------------
008770 01  WS-TS-CONVERT-WORK.
008780     05  WS-TSC-TIMESTAMP          PIC X(14).
008790     05  WS-TSC-TS-FIELDS REDEFINES
008800         WS-TSC-TIMESTAMP.
008810         10  WS-TSC-CCYY           PIC 9(04).
008820         10  WS-TSC-MM             PIC 9(02).
008830         10  WS-TSC-DD             PIC 9(02).
008840         10  WS-TSC-HH             PIC 9(02).
008850         10  WS-TSC-MI             PIC 9(02).
008860         10  WS-TSC-SS             PIC 9(02).
008870     05  WS-TSC-Y1                 PIC 9(04) COMP.
008880     05  WS-TSC-Y1-DIV4            PIC 9(04) COMP.
008890     05  WS-TSC-Y1-DIV100          PIC 9(04) COMP.
008900     05  WS-TSC-Y1-DIV400          PIC 9(04) COMP.
008910     05  WS-TSC-DIV4               PIC 9(04) COMP.
008920     05  WS-TSC-DIV100             PIC 9(04) COMP.
008930     05  WS-TSC-DIV400             PIC 9(04) COMP.
008940     05  WS-TSC-R4                 PIC 9(04) COMP.
008950     05  WS-TSC-R100               PIC 9(04) COMP.
008960     05  WS-TSC-R400               PIC 9(04) COMP.
008970     05  WS-TSC-LEAP-DAYS          PIC 9(05) COMP.
008980     05  WS-TSC-MONTH-DAYS         PIC 9(03) COMP.
008990     05  WS-TSC-TOTAL-DAYS         PIC 9(07) COMP.
009000     05  WS-TSC-SECONDS            PIC 9(12) COMP.
009010     05  WS-TSC-LEAP-SW            PIC X VALUE 'N'.
009020         88  WS-TSC-IS-LEAP-YEAR   VALUE 'Y'.
009030         88  WS-TSC-NOT-LEAP-YEAR  VALUE 'N'.
009040     05  FILLER                    PIC X(09).
009100 01  WS-ELAPSED-WORK.
009110     05  WS-CURRENT-TS-SECS        PIC 9(12) COMP.
009120     05  WS-LAST-TS-SECS           PIC 9(12) COMP.
009300     05  WS-REENTRY-SECONDS        PIC 9(07) COMP.
009400     05  FILLER                    PIC X(09).
009500
009600 01  WS-ABEND-MESSAGE.
009700     05  FILLER                    PIC X(24)
009800             VALUE "ENTRWRT ABEND STATUS = ".
009900     05  WS-ABEND-STATUS-DISP      PIC XX.
010000     05  FILLER                    PIC X(75) VALUE SPACES.
010100
010200 LINKAGE SECTION.
010300 01  L-ENT-COURIER-ID              PIC X(10).
010400 01  L-ENT-STORE-ID                PIC 9(05).
010500 01  L-ENT-STORE-NAME              PIC X(40).
010600 01  L-ENT-TIMESTAMP               PIC X(14).
010700 01  L-ENT-NEXT-ENTRY-ID           PIC 9(07) COMP.
010800 01  L-ENT-REENTRY-MINUTES         PIC 9(03) COMP.
010900
011000 PROCEDURE DIVISION USING L-ENT-COURIER-ID L-ENT-STORE-ID
011100     L-ENT-STORE-NAME L-ENT-TIMESTAMP L-ENT-NEXT-ENTRY-ID
011200     L-ENT-REENTRY-MINUTES.
011300
011400 0100-MAIN-PROCESS.
011500     IF WS-ENTRY-FILE-CLOSED
011600         OPEN EXTEND FD-ENTRY-OUT
011700         IF NOT WS-ENTRY-FILE-OK
011800             OPEN OUTPUT FD-ENTRY-OUT
011900         END-IF
012000         SET WS-ENTRY-FILE-OPEN TO TRUE
012100     END-IF.
012200
012300     SET WS-ROW-NOT-FOUND TO TRUE.
012400     MOVE 0 TO WS-FOUND-IDX.
012500
012600     IF WS-NUM-RECENCY-ROWS > 0
012700         PERFORM 1000-FIND-RECENCY-ROW THRU 1000-EXIT
012800             VARYING WS-REC-IDX FROM 1 BY 1
012900             UNTIL WS-REC-IDX > WS-NUM-RECENCY-ROWS
013000             OR WS-ROW-FOUND
013100     END-IF.
013200
013300     IF WS-ROW-FOUND
013400         PERFORM 1100-CHECK-RECENCY THRU 1100-EXIT
013500     ELSE
013600         PERFORM 1300-CHECK-AND-WRITE THRU 1300-EXIT
013700     END-IF.
013800
013900     GOBACK.
014000
014100*  ----------------------------------------------------------
014200*  1000-FIND-RECENCY-ROW -- LOOKS FOR AN EXISTING ROW FOR THIS
014300*  (COURIER, STORE) PAIR.
014400*  ----------------------------------------------------------
014500 1000-FIND-RECENCY-ROW.
014600     IF WS-REC-COURIER-ID (WS-REC-IDX) = L-ENT-COURIER-ID
014700         AND WS-REC-STORE-ID (WS-REC-IDX) = L-ENT-STORE-ID
014800             SET WS-ROW-FOUND TO TRUE
014900             MOVE WS-REC-IDX TO WS-FOUND-IDX
015000     END-IF.
015100 1000-EXIT.
015200     EXIT.
015300
015400*  ----------------------------------------------------------
015500*  1100-CHECK-RECENCY -- A NEW ENTRY IS WRITTEN WHEN THE
015600*  ELAPSED TIME SINCE THE LAST ENTRY FOR THIS PAIR IS AT OR
015700*  BEYOND THE MINIMUM RE-ENTRY INTERVAL.  THE BOUNDARY SECOND
015800*  ITSELF COUNTS AS ELIGIBLE.  BOTH TIMESTAMPS ARE WALKED
015900*  THROUGH 1150-CONVERT-TO-SECONDS FIRST SO THE COMPARISON IS
016000*  TRUE ELAPSED SECONDS, NOT A FLAT SUBTRACTION OF THE CCYY-
016010*  MMDDHHMMSS DIGIT STRINGS (WHICH BREAKS ACROSS A MINUTE,
016020*  HOUR, DAY, OR MONTH BOUNDARY -- SEE CBI-0224).
016100*  ----------------------------------------------------------
016200 1100-CHECK-RECENCY.
016300     MOVE L-ENT-TIMESTAMP TO WS-TSC-TIMESTAMP.
016310     PERFORM 1150-CONVERT-TO-SECONDS THRU 1150-EXIT.
016320     MOVE WS-TSC-SECONDS TO WS-CURRENT-TS-SECS.
016330
016340     MOVE WS-REC-LAST-TS (WS-FOUND-IDX) TO WS-TSC-TIMESTAMP.
016350     PERFORM 1150-CONVERT-TO-SECONDS THRU 1150-EXIT.
016360     MOVE WS-TSC-SECONDS TO WS-LAST-TS-SECS.
016400
016500     COMPUTE WS-REENTRY-SECONDS =
016600         L-ENT-REENTRY-MINUTES * 60.
016700
016800     IF (WS-CURRENT-TS-SECS - WS-LAST-TS-SECS) NOT < WS-REENTRY-SECONDS
016900         PERFORM 1300-CHECK-AND-WRITE THRU 1300-EXIT
017000     END-IF.
017100*    ELSE: THE PAIR IS STILL INSIDE THE INTERVAL.  SKIP
017200*    SILENTLY, PER THE RE-ENTRY SUPPRESSION RULE.
017300 1100-EXIT.
017400     EXIT.
017500
017510*  ----------------------------------------------------------
017520*  1150-CONVERT-TO-SECONDS -- TURNS WS-TSC-TIMESTAMP (A
017530*  CCYYMMDDHHMMSS PICTURE) INTO WS-TSC-SECONDS, A TRUE LINEAR
017540*  COUNT OF SECONDS SINCE A FIXED (ARBITRARY) EPOCH.  ONLY THE
017550*  DIFFERENCE BETWEEN TWO SUCH VALUES IS EVER USED, SO THE
017560*  CHOICE OF EPOCH DOES NOT MATTER AS LONG AS IT IS THE SAME
017570*  FOR BOTH SIDES OF THE SUBTRACTION.  LEAP YEARS ARE COUNTED
017580*  BY THE USUAL DIV-4/DIV-100/DIV-400 RULE.
017590*  ----------------------------------------------------------
017600 1150-CONVERT-TO-SECONDS.
017610     COMPUTE WS-TSC-Y1 = WS-TSC-CCYY - 1.
017620     COMPUTE WS-TSC-Y1-DIV4   = WS-TSC-Y1 / 4.
017630     COMPUTE WS-TSC-Y1-DIV100 = WS-TSC-Y1 / 100.
017640     COMPUTE WS-TSC-Y1-DIV400 = WS-TSC-Y1 / 400.
017650     COMPUTE WS-TSC-LEAP-DAYS =
017660         WS-TSC-Y1-DIV4 - WS-TSC-Y1-DIV100 + WS-TSC-Y1-DIV400.
017670
017680     COMPUTE WS-TSC-DIV4   = WS-TSC-CCYY / 4.
017690     COMPUTE WS-TSC-R4     = WS-TSC-CCYY - (WS-TSC-DIV4 * 4).
017700     COMPUTE WS-TSC-DIV100 = WS-TSC-CCYY / 100.
017710     COMPUTE WS-TSC-R100   = WS-TSC-CCYY - (WS-TSC-DIV100 * 100).
017720     COMPUTE WS-TSC-DIV400 = WS-TSC-CCYY / 400.
017730     COMPUTE WS-TSC-R400   = WS-TSC-CCYY - (WS-TSC-DIV400 * 400).
017740
017750     SET WS-TSC-NOT-LEAP-YEAR TO TRUE.
017760     IF WS-TSC-R4 = 0 AND WS-TSC-R100 NOT = 0
017770         SET WS-TSC-IS-LEAP-YEAR TO TRUE
017780     END-IF.
017790     IF WS-TSC-R400 = 0
017800         SET WS-TSC-IS-LEAP-YEAR TO TRUE
017810     END-IF.
017820
017830     PERFORM 1160-SET-MONTH-DAYS THRU 1160-EXIT.
017840
017850     COMPUTE WS-TSC-TOTAL-DAYS =
017860         (WS-TSC-Y1 * 365) + WS-TSC-LEAP-DAYS
017870         + WS-TSC-MONTH-DAYS + WS-TSC-DD - 1.
017880
017890     COMPUTE WS-TSC-SECONDS =
017900         (WS-TSC-TOTAL-DAYS * 86400)
017910         + (WS-TSC-HH * 3600) + (WS-TSC-MI * 60) + WS-TSC-SS.
017920 1150-EXIT.
017930     EXIT.
017940
017950*  ----------------------------------------------------------
017960*  1160-SET-MONTH-DAYS -- CUMULATIVE CALENDAR DAYS BEFORE THE
017970*  FIRST OF WS-TSC-MM, ADDING THE LEAP DAY FOR MARCH ONWARD
017980*  WHEN WS-TSC-CCYY IS A LEAP YEAR.
017990*  ----------------------------------------------------------
018000 1160-SET-MONTH-DAYS.
018010     IF WS-TSC-MM = 1
018020         MOVE 000 TO WS-TSC-MONTH-DAYS
018030     END-IF.
018040     IF WS-TSC-MM = 2
018050         MOVE 031 TO WS-TSC-MONTH-DAYS
018060     END-IF.
018070     IF WS-TSC-MM = 3
018080         MOVE 059 TO WS-TSC-MONTH-DAYS
018090     END-IF.
018100     IF WS-TSC-MM = 4
018110         MOVE 090 TO WS-TSC-MONTH-DAYS
018120     END-IF.
018130     IF WS-TSC-MM = 5
018140         MOVE 120 TO WS-TSC-MONTH-DAYS
018150     END-IF.
018160     IF WS-TSC-MM = 6
018170         MOVE 151 TO WS-TSC-MONTH-DAYS
018180     END-IF.
018190     IF WS-TSC-MM = 7
018200         MOVE 181 TO WS-TSC-MONTH-DAYS
018210     END-IF.
018220     IF WS-TSC-MM = 8
018230         MOVE 212 TO WS-TSC-MONTH-DAYS
018240     END-IF.
018250     IF WS-TSC-MM = 9
018260         MOVE 243 TO WS-TSC-MONTH-DAYS
018270     END-IF.
018280     IF WS-TSC-MM = 10
018290         MOVE 273 TO WS-TSC-MONTH-DAYS
018300     END-IF.
018310     IF WS-TSC-MM = 11
018320         MOVE 304 TO WS-TSC-MONTH-DAYS
018330     END-IF.
018340     IF WS-TSC-MM = 12
018350         MOVE 334 TO WS-TSC-MONTH-DAYS
018360     END-IF.
018370
018380     IF WS-TSC-IS-LEAP-YEAR AND WS-TSC-MM > 2
018390         ADD 1 TO WS-TSC-MONTH-DAYS
018400     END-IF.
018410 1160-EXIT.
018420     EXIT.
018430
018440*  ----------------------------------------------------------
018540*  1300-CHECK-AND-WRITE -- ASSIGNS THE NEXT SEQUENTIAL ENTRY
018640*  ID, WRITES THE COURIER ENTRY RECORD, AND UPDATES (OR ADDS)
018740*  THE RECENCY ROW FOR THIS PAIR.
018840*  ----------------------------------------------------------
018940 1300-CHECK-AND-WRITE.
019040     ADD 1 TO L-ENT-NEXT-ENTRY-ID.
019140     MOVE L-ENT-NEXT-ENTRY-ID TO ENT-ENTRY-ID.
019240     MOVE L-ENT-COURIER-ID    TO ENT-COURIER-ID.
019340     MOVE L-ENT-STORE-ID      TO ENT-STORE-ID.
019440     MOVE L-ENT-STORE-NAME    TO ENT-STORE-NAME.
019540     MOVE L-ENT-TIMESTAMP     TO ENT-TIMESTAMP.
019640
019740     WRITE ENT-COURIER-ENTRY-RECORD.
019840
019940     IF NOT WS-ENTRY-FILE-OK
020040         PERFORM 1900-ENTRY-WRITE-ABEND THRU 1900-EXIT
020140     END-IF.
020240
020340     IF WS-ROW-FOUND
020440         MOVE L-ENT-TIMESTAMP TO WS-REC-LAST-TS (WS-FOUND-IDX)
020540     ELSE
020640         PERFORM 1400-ADD-RECENCY-ROW THRU 1400-EXIT
020740     END-IF.
020840 1300-EXIT.
020940     EXIT.
021040
021140 1400-ADD-RECENCY-ROW.
021240     IF WS-NUM-RECENCY-ROWS >= 4000
021340*        RECENCY TABLE FULL.  OLDEST PAIRS AGE OUT OF SUPPRESSION
021440*        FIRST -- SEE OPS RUNBOOK SECTION ON PEAK VOLUME.
021540         GO TO 1400-EXIT
021640     END-IF.
021740     ADD 1 TO WS-NUM-RECENCY-ROWS.
021840     SET WS-REC-IDX TO WS-NUM-RECENCY-ROWS.
021940     MOVE L-ENT-COURIER-ID TO WS-REC-COURIER-ID (WS-REC-IDX).
022040     MOVE L-ENT-STORE-ID   TO WS-REC-STORE-ID (WS-REC-IDX).
022140     MOVE L-ENT-TIMESTAMP  TO WS-REC-LAST-TS (WS-REC-IDX).
022240 1400-EXIT.
022340     EXIT.
022440
022540*  ----------------------------------------------------------
022640*  1900-ENTRY-WRITE-ABEND -- A WRITE FAILURE ON ENTRY-OUT
022740*  STOPS PROCESSING OF THE READING THAT CAUSED IT, PER THE
022840*  STORE-ENTRY RECORDING BUSINESS RULE.
022940*  ----------------------------------------------------------
023040 1900-ENTRY-WRITE-ABEND.
023140     MOVE WS-ENTRY-FILE-STATUS TO WS-ABEND-STATUS-DISP.
023240     DISPLAY WS-ABEND-MESSAGE.
023340     MOVE 20 TO RETURN-CODE.
023440     STOP RUN.
023540 1900-EXIT.
023640     EXIT.
023740
023840******************************************************************
023940* 04/02/2015 EE    CBI-0211   ADDED SO GEOTRAK CAN CLOSE THE
024040*                              OUTPUT FILE CLEANLY AT END OF RUN.
024140******************************************************************
024240 ENTRY "CLOSE-ENTRY-FILE".
024340     IF WS-ENTRY-FILE-OPEN
024440         CLOSE FD-ENTRY-OUT
024540         SET WS-ENTRY-FILE-CLOSED TO TRUE
024640     END-IF.
024740     GOBACK.
024840
024940 END PROGRAM ENTRWRT.
