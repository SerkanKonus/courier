000100******************************************************************
000200* GEOTRAK COPYBOOK    RUN PARAMETER WORKING STORAGE
000300* ---------------------------------------------------------------
000400* ONE-TIME RUN CONTROLS READ BY GEOPARM AT START OF RUN AND
000500* REFERENCED THROUGHOUT THE STEP.
000600******************************************************************
000700 01  WS-RUN-PARAMETERS.
000800     05  WS-REENTRY-MINUTES        PIC 9(03) COMP VALUE 1.
000900     05  WS-PROXIMITY-RADIUS-M     PIC 9(05)V99 VALUE 100.00.
001000     05  WS-NEXT-STORE-ID          PIC 9(05) COMP VALUE 0.
001100     05  WS-NEXT-ENTRY-ID          PIC 9(07) COMP VALUE 0.
001200     05  FILLER                    PIC X(20).
