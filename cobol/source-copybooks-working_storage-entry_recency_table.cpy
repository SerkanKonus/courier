000100******************************************************************
000200* GEOTRAK COPYBOOK    IN-MEMORY ENTRY-RECENCY TABLE (WS)
000300* ---------------------------------------------------------------
000400* ONE ROW PER (COURIER, STORE) PAIR HOLDING THE TIMESTAMP OF THE
000500* MOST RECENT ENTRY WRITTEN FOR THAT PAIR.  SINCE READINGS ARRIVE
000600* IN CHRONOLOGICAL ORDER THE LATEST ROW IS ALL THE RE-ENTRY
000700* SUPPRESSION RULE EVER NEEDS TO SEE.  MAINTAINED BY ENTRWRT.
000800******************************************************************
000900 01  WS-ENTRY-RECENCY-TABLE.
001000     05  WS-NUM-RECENCY-ROWS       PIC 9(05) COMP.
001100     05  WS-RECENCY-ROW
001200             OCCURS 0 TO 4000 TIMES
001300             DEPENDING ON WS-NUM-RECENCY-ROWS
001400             INDEXED BY WS-REC-IDX.
001500         10  WS-REC-COURIER-ID     PIC X(10).
001600         10  WS-REC-STORE-ID       PIC 9(05).
001700         10  WS-REC-LAST-TS        PIC X(14).
001710         10  FILLER                PIC X(05).
