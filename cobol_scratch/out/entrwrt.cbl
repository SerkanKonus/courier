000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    ENTRWRT.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  09/03/1992.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 09/03/1992 EE    CBI-0100   ORIGINAL CODING.                 GT21
001600* 12/21/1998 EE    CBI-0116   ADDED RE-ENTRY SUPPRESSION TABLE GT21
001700*                             SO A COURIER LOITERING AT A      GT21
001800*                             STORE DOES NOT FLOOD THE ENTRY   GT21
001900*                             FILE WITH DUPLICATE VISITS.      GT21
002000* 03/06/1999 JT    CBI-Y2K7   Y2K REVIEW - LAST-TS AND TIMESTMP GT21
002100*                             FIELDS ARE CCYYMMDDHHMMSS, 4     GT21
002200*                             DIGIT YEAR ALREADY.  NO CHANGE.  GT21
002300* 09/22/2003 RD    CBI-0157   MINIMUM RE-ENTRY INTERVAL MOVED  GT21
002400*                             TO RUN PARAMETER, WAS A LITERAL  GT21
002500*                             ONE MINUTE.                      GT21
002600* 07/14/2010 MH    CBI-0194   RECENCY TABLE RAISED TO 4000     GT21
002700*                             ROWS FOR PEAK SEASON VOLUME.     GT21
002800* 04/02/2015 EE    CBI-0211   WRITE FAILURE NOW ABENDS THE     GT21
002900*                             READING INSTEAD OF BEING LOGGED  GT21
003000*                             AND IGNORED.                     GT21
003100******************************************************************
003200* WRITES COURIER STORE-ENTRY RECORDS, SUPPRESSING A REPEAT
003300* ENTRY FOR THE SAME (COURIER, STORE) PAIR WHEN THE LAST ENTRY
003400* FOR THAT PAIR IS STILL WITHIN THE MINIMUM RE-ENTRY INTERVAL.
003500* THE RECENCY TABLE IS KEPT IN THIS PROGRAM'S OWN WORKING
003600* STORAGE, NOT IN LINKAGE, THE SAME WAY LOGGER KEEPS ITS OWN
003700* ENABLED/DISABLED SWITCH ALIVE ACROSS CALLS FOR THE LIFE OF
003800* THE RUN.  ENTRY POINT CLOSE-ENTRY-FILE SHUTS THE OUTPUT FILE
003900* WHEN GEOTRAK IS DONE WITH THE STEP.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FD-ENTRY-OUT
005000         ASSIGN TO ENTRYOUT
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-ENTRY-FILE-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  FD-ENTRY-OUT
005700     RECORD CONTAINS 76 CHARACTERS.
005800 01  F-COURIER-ENTRY-RECORD.
005900     COPY "source-copybooks-file_layouts-courier_entry.cpy".
006000
006100 WORKING-STORAGE SECTION.
006200 01  WS-ENTRY-FILE-STATUS          PIC XX.
006300     88  WS-ENTRY-FILE-OK          VALUE "00".
006400 01  WS-ENTRY-FILE-STATUS-R REDEFINES
006500     WS-ENTRY-FILE-STATUS          PIC 99.
006600
006700 01  WS-OPEN-SWITCHES.
006800     05  WS-ENTRY-OPEN-SW          PIC X VALUE 'N'.
006900         88  WS-ENTRY-FILE-OPEN    VALUE 'Y'.
007000         88  WS-ENTRY-FILE-CLOSED  VALUE 'N'.
007100     05  WS-ENTRY-OPEN-SW-R REDEFINES
007200         WS-ENTRY-OPEN-SW          PIC X.
007300     05  FILLER                    PIC X(09).
007400
007500 01  WS-SEARCH-SWITCHES.
007600     05  WS-FOUND-IDX              PIC 9(05) COMP VALUE 0.
007700     05  WS-FOUND-SW               PIC X VALUE 'N'.
007800         88  WS-ROW-FOUND          VALUE 'Y'.
007900         88  WS-ROW-NOT-FOUND      VALUE 'N'.
008000     05  FILLER                    PIC X(09).
008100
008200*  ONLY THE MOST RECENT ENTRY TIMESTAMP PER (COURIER, STORE)
008300*  PAIR IS EVER NEEDED SINCE READINGS ARRIVE CHRONOLOGICALLY,
008400*  SO NO LINKAGE COPY OF THIS TABLE IS SHARED WITH GEOTRAK.
008500 COPY "source-copybooks-working_storage-entry_recency_table.cpy".
008600
008700 01  WS-CUTOFF-WORK.
008800     05  WS-CUTOFF-TIMESTAMP       PIC X(14).
008900     05  WS-CUTOFF-TS-NUM REDEFINES
009000         WS-CUTOFF-TIMESTAMP       PIC 9(14).
009100     05  WS-CURRENT-TS-NUM         PIC 9(14).
009200     05  WS-LAST-TS-NUM            PIC 9(14).
009300     05  WS-REENTRY-SECONDS        PIC 9(07) COMP.
009400     05  FILLER                    PIC X(09).
009500
009600 01  WS-ABEND-MESSAGE.
009700     05  FILLER                    PIC X(24)
009800             VALUE "ENTRWRT ABEND STATUS = ".
009900     05  WS-ABEND-STATUS-DISP      PIC XX.
010000     05  FILLER                    PIC X(75) VALUE SPACES.
010100
010200 LINKAGE SECTION.
010300 01  L-ENT-COURIER-ID              PIC X(10).
010400 01  L-ENT-STORE-ID                PIC 9(05).
010500 01  L-ENT-STORE-NAME              PIC X(40).
010600 01  L-ENT-TIMESTAMP               PIC X(14).
010700 01  L-ENT-NEXT-ENTRY-ID           PIC 9(07).
010800 01  L-ENT-REENTRY-MINUTES         PIC 9(03).
010900
011000 PROCEDURE DIVISION USING L-ENT-COURIER-ID L-ENT-STORE-ID
011100     L-ENT-STORE-NAME L-ENT-TIMESTAMP L-ENT-NEXT-ENTRY-ID
011200     L-ENT-REENTRY-MINUTES.
011300
011400 0100-MAIN-PROCESS.
011500     IF WS-ENTRY-FILE-CLOSED
011600         OPEN EXTEND FD-ENTRY-OUT
011700         IF NOT WS-ENTRY-FILE-OK
011800             OPEN OUTPUT FD-ENTRY-OUT
011900         END-IF
012000         SET WS-ENTRY-FILE-OPEN TO TRUE
012100     END-IF.
012200
012300     SET WS-ROW-NOT-FOUND TO TRUE.
012400     MOVE 0 TO WS-FOUND-IDX.
012500
012600     IF WS-NUM-RECENCY-ROWS > 0
012700         PERFORM 1000-FIND-RECENCY-ROW THRU 1000-EXIT
012800             VARYING WS-REC-IDX FROM 1 BY 1
012900             UNTIL WS-REC-IDX > WS-NUM-RECENCY-ROWS
013000             OR WS-ROW-FOUND
013100     END-IF.
013200
013300     IF WS-ROW-FOUND
013400         PERFORM 1100-CHECK-RECENCY THRU 1100-EXIT
013500     ELSE
013600         PERFORM 1300-CHECK-AND-WRITE THRU 1300-EXIT
013700     END-IF.
013800
013900     GOBACK.
014000
014100*  ----------------------------------------------------------
014200*  1000-FIND-RECENCY-ROW -- LOOKS FOR AN EXISTING ROW FOR THIS
014300*  (COURIER, STORE) PAIR.
014400*  ----------------------------------------------------------
014500 1000-FIND-RECENCY-ROW.
014600     IF WS-REC-COURIER-ID (WS-REC-IDX) = L-ENT-COURIER-ID
014700         AND WS-REC-STORE-ID (WS-REC-IDX) = L-ENT-STORE-ID
014800             SET WS-ROW-FOUND TO TRUE
014900             MOVE WS-REC-IDX TO WS-FOUND-IDX
015000     END-IF.
015100 1000-EXIT.
015200     EXIT.
015300
015400*  ----------------------------------------------------------
015500*  1100-CHECK-RECENCY -- A NEW ENTRY IS WRITTEN ONLY WHEN THE
015600*  LAST ENTRY FOR THIS PAIR IS NOT STRICTLY AFTER
015700*  (CURRENT TIMESTAMP MINUS THE MINIMUM RE-ENTRY INTERVAL).
015800*  TIMESTAMPS ARE CCYYMMDDHHMMSS -- COMPARED AS WHOLE SECONDS
015900*  SINCE THE START OF THE CENTURY TO KEEP THE ARITHMETIC IN
016000*  FIXED-POINT WITHOUT A CALENDAR ROUTINE.
016100*  ----------------------------------------------------------
016200 1100-CHECK-RECENCY.
016300     MOVE L-ENT-TIMESTAMP TO WS-CURRENT-TS-NUM.
016400     MOVE WS-REC-LAST-TS (WS-FOUND-IDX) TO WS-LAST-TS-NUM.
016500     COMPUTE WS-REENTRY-SECONDS =
016600         L-ENT-REENTRY-MINUTES * 60.
016700
016800     IF (WS-CURRENT-TS-NUM - WS-LAST-TS-NUM) > WS-REENTRY-SECONDS
016900         PERFORM 1300-CHECK-AND-WRITE THRU 1300-EXIT
017000     END-IF.
017100*    ELSE: RECENT ENTRY STILL STANDS.  SKIP SILENTLY, PER THE
017200*    RE-ENTRY SUPPRESSION RULE.
017300 1100-EXIT.
017400     EXIT.
017500
017600*  ----------------------------------------------------------
017700*  1300-CHECK-AND-WRITE -- ASSIGNS THE NEXT SEQUENTIAL ENTRY
017800*  ID, WRITES THE COURIER ENTRY RECORD, AND UPDATES (OR ADDS)
017900*  THE RECENCY ROW FOR THIS PAIR.
018000*  ----------------------------------------------------------
018100 1300-CHECK-AND-WRITE.
018200     ADD 1 TO L-ENT-NEXT-ENTRY-ID.
018300     MOVE L-ENT-NEXT-ENTRY-ID TO ENT-ENTRY-ID.
018400     MOVE L-ENT-COURIER-ID    TO ENT-COURIER-ID.
018500     MOVE L-ENT-STORE-ID      TO ENT-STORE-ID.
018600     MOVE L-ENT-STORE-NAME    TO ENT-STORE-NAME.
018700     MOVE L-ENT-TIMESTAMP     TO ENT-TIMESTAMP.
018800
018900     WRITE F-COURIER-ENTRY-RECORD FROM ENT-COURIER-ENTRY-RECORD.
019000
019100     IF NOT WS-ENTRY-FILE-OK
019200         PERFORM 1900-ENTRY-WRITE-ABEND THRU 1900-EXIT
019300     END-IF.
019400
019500     IF WS-ROW-FOUND
019600         MOVE L-ENT-TIMESTAMP TO WS-REC-LAST-TS (WS-FOUND-IDX)
019700     ELSE
019800         PERFORM 1400-ADD-RECENCY-ROW THRU 1400-EXIT
019900     END-IF.
020000 1300-EXIT.
020100     EXIT.
020200
020300 1400-ADD-RECENCY-ROW.
020400     IF WS-NUM-RECENCY-ROWS >= 4000
020500*        RECENCY TABLE FULL.  OLDEST PAIRS AGE OUT OF SUPPRESSION
020600*        FIRST -- SEE OPS RUNBOOK SECTION ON PEAK VOLUME.
020700         GO TO 1400-EXIT
020800     END-IF.
020900     ADD 1 TO WS-NUM-RECENCY-ROWS.
021000     SET WS-REC-IDX TO WS-NUM-RECENCY-ROWS.
021100     MOVE L-ENT-COURIER-ID TO WS-REC-COURIER-ID (WS-REC-IDX).
021200     MOVE L-ENT-STORE-ID   TO WS-REC-STORE-ID (WS-REC-IDX).
021300     MOVE L-ENT-TIMESTAMP  TO WS-REC-LAST-TS (WS-REC-IDX).
021400 1400-EXIT.
021500     EXIT.
021600
021700*  ----------------------------------------------------------
021800*  1900-ENTRY-WRITE-ABEND -- A WRITE FAILURE ON ENTRY-OUT
021900*  STOPS PROCESSING OF THE READING THAT CAUSED IT, PER THE
022000*  STORE-ENTRY RECORDING BUSINESS RULE.
022100*  ----------------------------------------------------------
022200 1900-ENTRY-WRITE-ABEND.
022300     MOVE WS-ENTRY-FILE-STATUS TO WS-ABEND-STATUS-DISP.
022400     DISPLAY WS-ABEND-MESSAGE.
022500     MOVE 20 TO RETURN-CODE.
022600     STOP RUN.
022700 1900-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100* 04/02/2015 EE    CBI-0211   ADDED SO GEOTRAK CAN CLOSE THE
023200*                              OUTPUT FILE CLEANLY AT END OF RUN.
023300******************************************************************
023400 ENTRY "CLOSE-ENTRY-FILE".
023500     IF WS-ENTRY-FILE-OPEN
023600         CLOSE FD-ENTRY-OUT
023700         SET WS-ENTRY-FILE-CLOSED TO TRUE
023800     END-IF.
023900     GOBACK.
024000
024100 END PROGRAM ENTRWRT.
