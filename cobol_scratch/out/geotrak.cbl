000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    GEOTRAK.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  06/14/1991.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 06/14/1991 EE    CBI-0088   ORIGINAL CODING - NIGHTLY STEP TO GT21
001600*                             READ COURIER GPS READINGS, TALLY   GT21
001700*                             MILEAGE AND RECORD STORE VISITS.   GT21
001800* 08/19/1991 EE    CBI-0096   ADDED CALL TO STORE SEARCH SO A    GT21
001900*                             READING CAN TRIP MULTIPLE NEARBY   GT21
002000*                             STORES IN ONE PASS.                GT21
002100* 09/03/1992 EE    CBI-0101   WIRED IN ENTRY-WRITE CALL WITH     GT21
002200*                             RE-ENTRY SUPPRESSION.              GT21
002300* 03/09/1999 JT    CBI-Y2K11  Y2K REVIEW - ALL TIMESTAMPS ON     GT21
002400*                             LOCATION-IN AND LOCATION-HIST ARE  GT21
002500*                             CCYYMMDDHHMMSS, 4 DIGIT YEAR       GT21
002600*                             ALREADY.  NO CHANGE NEEDED.        GT21
002700* 09/22/2003 RD    CBI-0160   RUN PARAMETER CARD (GEOPARM) NOW   GT21
002800*                             READ BEFORE THE STORE MASTER LOAD  GT21
002900*                             SO THE PROXIMITY RADIUS AND RE-    GT21
003000*                             ENTRY MINUTES ARE SET UP FRONT.    GT21
003100* 07/14/2010 MH    CBI-0195   COURIER TOTALS TABLE RAISED TO     GT21
003200*                             2000 ROWS, SAME BUMP AS TOTUPD.    GT21
003300* 04/02/2015 EE    CBI-0213   ADDED RUNLOG CALLS FOR REJECTED    GT21
003400*                             READINGS.  ADDED CLOSE-ENTRY-FILE  GT21
003500*                             AND DISABLE-RUNLOG CALLS AT END OF GT21
003600*                             STEP SO OUTPUT FILES CLOSE CLEAN.  GT21
003700******************************************************************
003800* NIGHTLY DRIVER FOR THE COURIER LOCATION TRACKING STEP.  READS
003900* ONE GPS READING AT A TIME FROM LOCATION-IN, VALIDATES THE
004000* COORDINATE PAIR, ACCUMULATES TRAVELLED DISTANCE PER COURIER,
004100* CHECKS THE READING AGAINST THE STORE TABLE FOR NEARBY STORES,
004200* RECORDS A STORE-ENTRY FOR EACH STORE WITHIN THE PROXIMITY
004300* RADIUS (SUBJECT TO RE-ENTRY SUPPRESSION), AND PERSISTS THE
004400* READING TO LOCATION-HIST.  AT END OF RUN, PRINTS THE COURIER
004500* ENTRIES REPORT AND CLOSES OUT THE STEP'S OPEN FILES.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS WS-DEBUG-SWITCH
005400         ON STATUS IS WS-DEBUG-ON
005500         OFF STATUS IS WS-DEBUG-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT FD-LOCATION-IN
005900         ASSIGN TO LOCATIN
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-LOCIN-FILE-STATUS.
006200
006300     SELECT FD-LOCATION-HIST
006400         ASSIGN TO LOCHIST
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-LOCHIST-FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  FD-LOCATION-IN
007100     RECORD CONTAINS 44 CHARACTERS.
007200 COPY "source-copybooks-file_layouts-location_reading.cpy"
007300     REPLACING ==:RECNAME:== BY ==F-LOCATION-IN-RECORD==
007400               ==:PFX:==     BY ==LNI==.
007500
007600 FD  FD-LOCATION-HIST
007700     RECORD CONTAINS 44 CHARACTERS.
007800 COPY "source-copybooks-file_layouts-location_reading.cpy"
007900     REPLACING ==:RECNAME:== BY ==F-LOCATION-HIST-RECORD==
008000               ==:PFX:==     BY ==LNH==.
008100
008200 WORKING-STORAGE SECTION.
008300 01  WS-LOCIN-FILE-STATUS          PIC XX.
008400     88  WS-LOCIN-FILE-OK          VALUE "00".
008500     88  WS-LOCIN-FILE-EOF         VALUE "10".
008600 01  WS-LOCIN-FILE-STATUS-R REDEFINES
008700     WS-LOCIN-FILE-STATUS          PIC 99.
008800
008900 01  WS-LOCHIST-FILE-STATUS        PIC XX.
009000     88  WS-LOCHIST-FILE-OK        VALUE "00".
009100 01  WS-LOCHIST-FILE-STATUS-R REDEFINES
009200     WS-LOCHIST-FILE-STATUS        PIC 99.
009300
009400 01  WS-RUN-SWITCHES.
009500     05  WS-EOF-SW                 PIC X VALUE 'N'.
009600         88  WS-EOF                VALUE 'Y'.
009700         88  WS-NOT-EOF            VALUE 'N'.
009800     05  WS-DEBUG-SWITCH           PIC X VALUE 'N'.
009900         88  WS-DEBUG-ON           VALUE 'Y'.
010000         88  WS-DEBUG-OFF          VALUE 'N'.
010100     05  FILLER                    PIC X(09).
010200
010300 01  WS-VALID-WORK.
010400     05  WS-VALID-SW               PIC X VALUE 'N'.
010500         88  WS-READING-VALID      VALUE 'Y'.
010600         88  WS-READING-INVALID    VALUE 'N'.
010700     05  WS-REJECT-REASON          PIC X(01) VALUE '0'.
010800         88  WS-REJECT-NONE        VALUE '0'.
010900         88  WS-REJECT-LAT-RANGE   VALUE '1'.
011000         88  WS-REJECT-LNG-RANGE   VALUE '2'.
011100     05  WS-VALID-WORK-R REDEFINES
011200         WS-VALID-SW               PIC X.
011300     05  FILLER                    PIC X(09).
011400
011500 01  WS-READING-COUNTS.
011600     05  WS-READINGS-READ          PIC 9(07) COMP VALUE 0.
011700     05  WS-READINGS-REJECTED      PIC 9(07) COMP VALUE 0.
011800     05  WS-READING-COUNTS-R REDEFINES
011900         WS-READINGS-READ          PIC 9(07).
012000     05  FILLER                    PIC X(09).
012100
012200*  IN-MEMORY WORK TABLES OWNED BY THIS STEP AND PASSED BY
012300*  REFERENCE TO THE SUBPROGRAMS THAT BUILD OR SEARCH THEM.
012400 COPY "source-copybooks-working_storage-store_table.cpy".
012500 COPY "source-copybooks-working_storage-courier_totals_table.cpy".
012600 COPY "source-copybooks-working_storage-nearby_stores_table.cpy".
012700 COPY "source-copybooks-working_storage-run_parms.cpy".
012800
012900 01  WS-RUNLOG-TEXT                PIC X(100).
013000
013100 01  WS-STEP-BANNER.
013200     05  FILLER                    PIC X(30)
013300             VALUE "GEOTRAK STEP START - READINGS ".
013400     05  WS-BANNER-COUNT-DISP      PIC ZZZZZZ9.
013500     05  FILLER                    PIC X(20) VALUE SPACES.
013600
013700 PROCEDURE DIVISION.
013800
013900 0100-MAIN-PROCESS.
014000     PERFORM 0200-INITIALIZE-STEP THRU 0200-EXIT.
014100     PERFORM 0300-LOAD-STORES THRU 0300-EXIT.
014200
014300     OPEN INPUT  FD-LOCATION-IN.
014400     OPEN OUTPUT FD-LOCATION-HIST.
014500
014600     PERFORM 1000-READ-LOCATION-IN THRU 1000-EXIT.
014700     PERFORM 2000-PROCESS-READING THRU 2000-EXIT
014800         UNTIL WS-EOF.
014900
015000     CLOSE FD-LOCATION-IN.
015100     CLOSE FD-LOCATION-HIST.
015200
015300     PERFORM 4000-FINISH-STEP THRU 4000-EXIT.
015400
015500     MOVE 0 TO RETURN-CODE.
015600     STOP RUN.
015700
015800*  ----------------------------------------------------------
015900*  0200-INITIALIZE-STEP -- OPENS THE RUN LOG AND READS THE RUN
016000*  PARAMETER CARD BEFORE ANY READING IS TOUCHED.
016100*  ----------------------------------------------------------
016200 0200-INITIALIZE-STEP.
016300     CALL "ENABLE-RUNLOG".
016400
016500     MOVE "GEOTRAK STEP STARTING" TO WS-RUNLOG-TEXT.
016600     CALL "RUNLOG" USING WS-RUNLOG-TEXT.
016700
016800     CALL "GEOPARM" USING WS-RUN-PARAMETERS.
016900 0200-EXIT.
017000     EXIT.
017100
017200*  ----------------------------------------------------------
017300*  0300-LOAD-STORES -- LOADS THE STORE MASTER INTO WORKING
017400*  STORAGE ONCE FOR THE LIFE OF THE STEP.
017500*  ----------------------------------------------------------
017600 0300-LOAD-STORES.
017700     CALL "STORLOAD" USING WS-STORE-TABLE.
017800 0300-EXIT.
017900     EXIT.
018000
018100*  ----------------------------------------------------------
018200*  1000-READ-LOCATION-IN -- READS THE NEXT GPS READING.
018300*  ----------------------------------------------------------
018400 1000-READ-LOCATION-IN.
018500     READ FD-LOCATION-IN
018600         AT END
018700             SET WS-EOF TO TRUE
018800         NOT AT END
018900             ADD 1 TO WS-READINGS-READ
019000     END-READ.
019100 1000-EXIT.
019200     EXIT.
019300
019400*  ----------------------------------------------------------
019500*  2000-PROCESS-READING -- VALIDATES, ACCUMULATES DISTANCE,
019600*  CHECKS FOR NEARBY STORES, WRITES STORE ENTRIES, PERSISTS
019700*  THE READING, THEN READS THE NEXT ONE.
019800*  ----------------------------------------------------------
019900 2000-PROCESS-READING.
020000     CALL "COORDVAL" USING LNI-LAT LNI-LNG
020100         WS-VALID-SW WS-REJECT-REASON.
020200
020300     IF WS-READING-INVALID
020400         PERFORM 2900-LOG-REJECTED-READING THRU 2900-EXIT
020500     ELSE
020600         PERFORM 2100-ACCUMULATE-DISTANCE THRU 2100-EXIT
020700         PERFORM 2200-CHECK-NEARBY-STORES THRU 2200-EXIT
020800     END-IF.
020900
021000     MOVE LNI-COURIER-ID TO LNH-COURIER-ID.
021100     MOVE LNI-LAT        TO LNH-LAT.
021200     MOVE LNI-LNG        TO LNH-LNG.
021300     MOVE LNI-TIMESTAMP  TO LNH-TIMESTAMP.
021400     WRITE F-LOCATION-HIST-RECORD.
021500
021600     PERFORM 1000-READ-LOCATION-IN THRU 1000-EXIT.
021700 2000-EXIT.
021800     EXIT.
021900
022000*  ----------------------------------------------------------
022100*  2100-ACCUMULATE-DISTANCE -- ADDS THE LEG FROM THE COURIER'S
022200*  LAST KNOWN POSITION TO THIS READING ONTO THEIR RUNNING TOTAL.
022300*  ----------------------------------------------------------
022400 2100-ACCUMULATE-DISTANCE.
022500     CALL "TOTUPD" USING WS-COURIER-TOTALS-TABLE
022600         LNI-COURIER-ID LNI-LAT LNI-LNG LNI-TIMESTAMP.
022700 2100-EXIT.
022800     EXIT.
022900
023000*  ----------------------------------------------------------
023100*  2200-CHECK-NEARBY-STORES -- FINDS EVERY STORE WITHIN THE
023200*  PROXIMITY RADIUS OF THIS READING AND RECORDS A STORE ENTRY
023300*  FOR EACH ONE FOUND.
023400*  ----------------------------------------------------------
023500 2200-CHECK-NEARBY-STORES.
023600     CALL "STORSRCH" USING WS-STORE-TABLE
023700         LNI-LAT LNI-LNG WS-PROXIMITY-RADIUS-M
023800         WS-NEARBY-STORES-TABLE.
023900
024000     IF WS-NUM-NEARBY > 0
024100         PERFORM 2210-WRITE-ONE-ENTRY THRU 2210-EXIT
024200             VARYING WS-NEARBY-IDX FROM 1 BY 1
024300             UNTIL WS-NEARBY-IDX > WS-NUM-NEARBY
024400     END-IF.
024500 2200-EXIT.
024600     EXIT.
024700
024800 2210-WRITE-ONE-ENTRY.
024900     CALL "ENTRWRT" USING LNI-COURIER-ID
025000         WS-NBR-STORE-ID (WS-NEARBY-IDX)
025100         WS-NBR-STORE-NAME (WS-NEARBY-IDX)
025200         LNI-TIMESTAMP
025300         WS-NEXT-ENTRY-ID
025400         WS-REENTRY-MINUTES.
025500 2210-EXIT.
025600     EXIT.
025700
025800*  ----------------------------------------------------------
025900*  2900-LOG-REJECTED-READING -- WRITES A RUN LOG LINE FOR A
026000*  READING THAT FAILED COORDINATE VALIDATION.  THE READING IS
026100*  STILL PERSISTED TO LOCATION-HIST FOR THE AUDIT TRAIL.
026200*  ----------------------------------------------------------
026300 2900-LOG-REJECTED-READING.
026400     ADD 1 TO WS-READINGS-REJECTED.
026500
026600     MOVE SPACES TO WS-RUNLOG-TEXT.
026700     STRING
026800         "REJECTED READING FOR COURIER " DELIMITED BY SIZE
026900         LNI-COURIER-ID DELIMITED BY SIZE
027000         " REASON " DELIMITED BY SIZE
027100         WS-REJECT-REASON DELIMITED BY SIZE
027200         INTO WS-RUNLOG-TEXT
027300     END-STRING.
027400     CALL "RUNLOG" USING WS-RUNLOG-TEXT.
027500 2900-EXIT.
027600     EXIT.
027700
027800*  ----------------------------------------------------------
027900*  4000-FINISH-STEP -- PRINTS THE COURIER ENTRIES REPORT AND
028000*  CLOSES OUT THE FILES THE STEP LEFT OPEN.
028100*  ----------------------------------------------------------
028200 4000-FINISH-STEP.
028300     CALL "RPTENTR" USING WS-COURIER-TOTALS-TABLE.
028400     CALL "CLOSE-ENTRY-FILE".
028500
028600     MOVE SPACES TO WS-RUNLOG-TEXT.
028700     STRING
028800         "GEOTRAK STEP COMPLETE - READ " DELIMITED BY SIZE
028900         WS-READINGS-READ DELIMITED BY SIZE
029000         " REJECTED " DELIMITED BY SIZE
029100         WS-READINGS-REJECTED DELIMITED BY SIZE
029200         INTO WS-RUNLOG-TEXT
029300     END-STRING.
029400     CALL "RUNLOG" USING WS-RUNLOG-TEXT.
029500     CALL "DISABLE-RUNLOG".
029600 4000-EXIT.
029700     EXIT.
029800
029900 END PROGRAM GEOTRAK.
