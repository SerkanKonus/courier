000100******************************************************************
000200* GEOTRAK COPYBOOK    IN-MEMORY STORE TABLE (WORKING STORAGE)
000300* ---------------------------------------------------------------
000400* BUILT ONCE AT RUN START BY STORLOAD.  SEARCHED BY STORSRCH ON
000500* EVERY READING TO FIND NEARBY STORES.
000600******************************************************************
000700 01  WS-STORE-TABLE.
000800     05  WS-NUM-STORES             PIC 9(05) COMP.
000900     05  WS-STORE-ROW
001000             OCCURS 0 TO 500 TIMES
001100             DEPENDING ON WS-NUM-STORES
001200             INDEXED BY WS-STORE-IDX.
001300         10  WS-STR-ID             PIC 9(05).
001400         10  WS-STR-NAME           PIC X(40).
001500         10  WS-STR-LAT            PIC S9(03)V9(06).
001600         10  WS-STR-LNG            PIC S9(03)V9(06).
