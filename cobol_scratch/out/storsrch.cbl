000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    STORSRCH.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  08/19/1991.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 08/19/1991 EE    CBI-0095   ORIGINAL CODING.                 GT21
001600* 11/30/1998 EE    CBI-0112   CALLS NEW DISTCALC MEMBER RATHER GT21
001700*                             THAN FLAT MILEAGE ESTIMATE.      GT21
001800* 03/02/1999 JT    CBI-Y2K4   Y2K REVIEW - NO DATE FIELDS IN   GT21
001900*                             THIS MEMBER.  NO CHANGE NEEDED.  GT21
002000* 07/19/2002 RD    CBI-0149   TABLE SIZE RAISED TO 500 STORES  GT21
002100*                             TO MATCH STORLOAD CHANGE.        GT21
002200* 08/30/2004 EE    CBI-0162   PROXIMITY RADIUS MOVED TO RUN    GT21
002300*                             PARAMETER TABLE INSTEAD OF A     GT21
002400*                             LITERAL 100.00.                  GT21
002500******************************************************************
002600* WALKS THE FULL STORE TABLE FOR ONE GPS READING AND RETURNS THE
002700* SUBSET OF STORES WITHIN THE CONFIGURED PROXIMITY RADIUS
002800* (DEFAULT 100 METRES).  ONE CALL TO DISTCALC PER STORE ROW.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-SEARCH-WORK.
004000     05  WS-DISTANCE-M             PIC S9(05)V99.
004100     05  WS-DISTANCE-M-R REDEFINES
004200         WS-DISTANCE-M             PIC S9(07).
004300     05  FILLER                    PIC X(09).
004400
004500 01  WS-CALL-PARMS.
004600     05  WS-CP-LAT1                PIC S9(03)V9(06).
004700     05  WS-CP-LNG1                PIC S9(03)V9(06).
004800     05  WS-CP-LAT2                PIC S9(03)V9(06).
004900     05  WS-CP-LNG2                PIC S9(03)V9(06).
005000     05  WS-CP-LAT2-R REDEFINES
005100         WS-CP-LAT2                PIC S9(09).
005200     05  WS-CP-DISTANCE-M          PIC S9(05)V99.
005300     05  FILLER                    PIC X(09).
005400
005500 LINKAGE SECTION.
005600 COPY "source-copybooks-linkage_section-l_store_table.cpy".
005700 01  L-SRCH-LAT                    PIC S9(03)V9(06).
005800 01  L-SRCH-LNG                    PIC S9(03)V9(06).
005900 01  L-PROXIMITY-RADIUS-M          PIC 9(05)V99.
006000 COPY "source-copybooks-linkage_section-l_nearby_stores_table.cpy".
006100
006200 PROCEDURE DIVISION USING L-STORE-TABLE L-SRCH-LAT L-SRCH-LNG
006300     L-PROXIMITY-RADIUS-M L-NEARBY-STORES-TABLE.
006400
006500 0100-MAIN-PROCESS.
006600     MOVE 0 TO L-NUM-NEARBY.
006700     MOVE L-SRCH-LAT TO WS-CP-LAT1.
006800     MOVE L-SRCH-LNG TO WS-CP-LNG1.
006900
007000     IF L-NUM-STORES > 0
007100         PERFORM 1000-CHECK-ONE-STORE THRU 1000-EXIT
007200             VARYING L-STORE-IDX FROM 1 BY 1
007300             UNTIL L-STORE-IDX > L-NUM-STORES
007400     END-IF.
007500
007600     GOBACK.
007700
007800*  ----------------------------------------------------------
007900*  1000-CHECK-ONE-STORE -- CALLS DISTCALC FOR THE CURRENT
008000*  STORE ROW AND, WHEN THE RESULT IS NOT GREATER THAN THE
008100*  CONFIGURED PROXIMITY RADIUS, APPENDS THE STORE TO THE
008200*  NEARBY-STORES RESULT TABLE FOR THIS READING.
008300*  ----------------------------------------------------------
008400 1000-CHECK-ONE-STORE.
008500     MOVE L-STR-LAT (L-STORE-IDX) TO WS-CP-LAT2.
008600     MOVE L-STR-LNG (L-STORE-IDX) TO WS-CP-LNG2.
008700
008800     CALL "DISTCALC" USING WS-CP-LAT1 WS-CP-LNG1
008900         WS-CP-LAT2 WS-CP-LNG2 WS-CP-DISTANCE-M.
009000
009100     MOVE WS-CP-DISTANCE-M TO WS-DISTANCE-M.
009200
009300     IF WS-DISTANCE-M NOT > L-PROXIMITY-RADIUS-M
009400         PERFORM 1100-ADD-NEARBY-ROW THRU 1100-EXIT
009500     END-IF.
009600 1000-EXIT.
009700     EXIT.
009800
009900 1100-ADD-NEARBY-ROW.
010000     IF L-NUM-NEARBY >= 50
010100*        RESULT TABLE IS FULL -- NO SINGLE READING SHOULD SIT
010200*        THIS CLOSE TO MORE THAN 50 STORES.  SKIP THE REST.
010300         GO TO 1100-EXIT
010400     END-IF.
010500
010600     ADD 1 TO L-NUM-NEARBY.
010700     SET L-NEARBY-IDX TO L-NUM-NEARBY.
010800     MOVE L-STR-ID (L-STORE-IDX)
010900         TO L-NBR-STORE-ID (L-NEARBY-IDX).
011000     MOVE L-STR-NAME (L-STORE-IDX)
011100         TO L-NBR-STORE-NAME (L-NEARBY-IDX).
011200     MOVE WS-DISTANCE-M
011300         TO L-NBR-DISTANCE-M (L-NEARBY-IDX).
011400 1100-EXIT.
011500     EXIT.
011600
011700 END PROGRAM STORSRCH.
