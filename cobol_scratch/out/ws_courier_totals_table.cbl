000100******************************************************************
000200* GEOTRAK COPYBOOK    IN-MEMORY COURIER TOTALS TABLE (WS)
000300* ---------------------------------------------------------------
000400* ONE ROW PER COURIER SEEN THIS RUN.  HOLDS THE RUNNING TRAVEL
000500* TOTAL AND THE LAST-KNOWN POSITION USED TO ACCUMULATE THE NEXT
000600* HAVERSINE LEG.  MAINTAINED BY TOTUPD, READ BY TOTQUERY AND
000700* RPTENTR.
000800******************************************************************
000900 01  WS-COURIER-TOTALS-TABLE.
001000     05  WS-NUM-COURIERS           PIC 9(05) COMP.
001100     05  WS-COURIER-ROW
001200             OCCURS 0 TO 2000 TIMES
001300             DEPENDING ON WS-NUM-COURIERS
001400             INDEXED BY WS-COUR-IDX.
001500         10  WS-COU-ID             PIC X(10).
001600         10  WS-COU-TOTAL-METERS   PIC S9(09)V99.
001700         10  WS-COU-PREVIOUS-SW    PIC X.
001800             88  WS-COU-HAS-PREVIOUS   VALUE 'Y'.
001900             88  WS-COU-NO-PREVIOUS    VALUE 'N'.
002000         10  WS-COU-LAST-LAT       PIC S9(03)V9(06).
002100         10  WS-COU-LAST-LNG       PIC S9(03)V9(06).
002200         10  WS-COU-LAST-TS        PIC X(14).
