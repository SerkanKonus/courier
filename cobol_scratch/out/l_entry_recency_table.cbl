000100******************************************************************
000200* GEOTRAK COPYBOOK    LINKAGE VIEW OF THE ENTRY-RECENCY TABLE
000300* ---------------------------------------------------------------
000400* PASSED BY REFERENCE FROM GEOTRAK TO ENTRWRT.
000500******************************************************************
000600 01  L-ENTRY-RECENCY-TABLE.
000700     05  L-NUM-RECENCY-ROWS        PIC 9(05) COMP.
000800     05  L-RECENCY-ROW
000900             OCCURS 0 TO 4000 TIMES
001000             DEPENDING ON L-NUM-RECENCY-ROWS
001100             INDEXED BY L-REC-IDX.
001200         10  L-REC-COURIER-ID      PIC X(10).
001300         10  L-REC-STORE-ID        PIC 9(05).
001400         10  L-REC-LAST-TS         PIC X(14).
