000100******************************************************************
000200* GEOTRAK COPYBOOK    STORE MASTER RECORD LAYOUT
000300* ---------------------------------------------------------------
000400* ONE ENTRY PER RETAIL STORE LOCATION.  LOADED ONCE AT THE START
000500* OF THE RUN BY STORLOAD INTO THE IN-MEMORY STORE TABLE.
000600******************************************************************
000700 01  STM-STORE-MASTER-RECORD.
000800     05  STM-STORE-ID              PIC 9(05).
000900     05  STM-STORE-NAME            PIC X(40).
001000     05  STM-STORE-LAT             PIC S9(03)V9(06).
001100     05  STM-STORE-LNG             PIC S9(03)V9(06).
001200     05  FILLER                    PIC X(31).
