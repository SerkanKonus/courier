000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    GEOPARM.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  06/14/1991.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 06/14/1991 EE    CBI-0089   ORIGINAL CODING - READS RUN CARD GT21
001600*                             FOR THE MINIMUM RE-ENTRY MINUTES GT21
001700*                             PARAMETER.                       GT21
001800* 03/01/1999 JT    CBI-Y2K9   Y2K REVIEW - NO DATE FIELDS IN   GT21
001900*                             THIS MEMBER.  NO CHANGE NEEDED.  GT21
002000* 09/22/2003 RD    CBI-0159   DEFAULTS TO 1 MINUTE WHEN THE    GT21
002100*                             PARM CARD IS MISSING OR BLANK    GT21
002200*                             INSTEAD OF ABENDING THE STEP.    GT21
002300******************************************************************
002400* READS THE ONE-CARD RUN PARAMETER FILE AT THE START OF THE
002500* GEOTRAK STEP.  CARD LAYOUT IS POSITIONAL:
002600*     COLUMNS 1-3    MINIMUM RE-ENTRY INTERVAL, MINUTES
002700*     COLUMNS 4-80   RESERVED
002800* A MISSING OR BLANK CARD DEFAULTS TO 1 MINUTE, MATCHING THE
002900* SHOP STANDARD DEFAULT FOR THIS PARAMETER.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-370.
003400 OBJECT-COMPUTER.  IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT OPTIONAL FD-RUN-PARM
004000         ASSIGN TO RUNPARM
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-PARM-FILE-STATUS.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  FD-RUN-PARM
004700     RECORD CONTAINS 80 CHARACTERS.
004800 01  F-RUN-PARM-CARD.
004900     05  F-PARM-REENTRY-MINUTES    PIC 9(03).
005000     05  F-PARM-REENTRY-MINUTES-R  REDEFINES
005100         F-PARM-REENTRY-MINUTES    PIC X(03).
005200     05  FILLER                    PIC X(77).
005300
005400 WORKING-STORAGE SECTION.
005500 01  WS-PARM-FILE-STATUS           PIC XX.
005600     88  WS-PARM-FILE-OK           VALUE "00".
005700 01  WS-PARM-FILE-STATUS-R REDEFINES
005800     WS-PARM-FILE-STATUS           PIC 99.
005900
006000 01  WS-DEFAULT-VALUES.
006100     05  WS-DEFAULT-REENTRY-MIN    PIC 9(03) COMP VALUE 1.
006200     05  WS-DEFAULT-REENTRY-MIN-R  REDEFINES
006300         WS-DEFAULT-REENTRY-MIN    PIC 9(03).
006400     05  FILLER                    PIC X(09).
006500
006600 LINKAGE SECTION.
006700 COPY "source-copybooks-working_storage-run_parms.cpy"
006800     REPLACING ==WS-== BY ==L-==.
006900
007000 PROCEDURE DIVISION USING L-RUN-PARAMETERS.
007100
007200 0100-MAIN-PROCESS.
007300     MOVE WS-DEFAULT-REENTRY-MIN TO L-REENTRY-MINUTES.
007400
007500     OPEN INPUT FD-RUN-PARM.
007600     IF WS-PARM-FILE-OK
007700         PERFORM 1000-READ-PARM-CARD THRU 1000-EXIT
007800         CLOSE FD-RUN-PARM
007900     END-IF.
008000
008100     GOBACK.
008200
008300*  ----------------------------------------------------------
008400*  1000-READ-PARM-CARD -- A BLANK OR ZERO MINUTES FIELD LEAVES
008500*  THE DEFAULT SET ABOVE IN PLACE.
008600*  ----------------------------------------------------------
008700 1000-READ-PARM-CARD.
008800     READ FD-RUN-PARM
008900         AT END
009000             GO TO 1000-EXIT
009100     END-READ.
009200
009300     IF F-PARM-REENTRY-MINUTES > 0
009400         MOVE F-PARM-REENTRY-MINUTES TO L-REENTRY-MINUTES
009500     END-IF.
009600 1000-EXIT.
009700     EXIT.
009800
009900 END PROGRAM GEOPARM.
