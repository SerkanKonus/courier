000100******************************************************************
000200* GEOTRAK COPYBOOK    LINKAGE VIEW OF THE COURIER TOTALS TABLE
000300* ---------------------------------------------------------------
000400* PASSED BY REFERENCE FROM GEOTRAK TO TOTUPD, TOTQUERY AND
000500* RPTENTR.
000600******************************************************************
000700 01  L-COURIER-TOTALS-TABLE.
000800     05  L-NUM-COURIERS            PIC 9(05) COMP.
000900     05  L-COURIER-ROW
001000             OCCURS 0 TO 2000 TIMES
001100             DEPENDING ON L-NUM-COURIERS
001200             INDEXED BY L-COUR-IDX.
001300         10  L-COU-ID              PIC X(10).
001400         10  L-COU-TOTAL-METERS    PIC S9(09)V99.
001500         10  L-COU-PREVIOUS-SW     PIC X.
001600             88  L-COU-HAS-PREVIOUS    VALUE 'Y'.
001700             88  L-COU-NO-PREVIOUS     VALUE 'N'.
001800         10  L-COU-LAST-LAT        PIC S9(03)V9(06).
001900         10  L-COU-LAST-LNG        PIC S9(03)V9(06).
002000         10  L-COU-LAST-TS         PIC X(14).
