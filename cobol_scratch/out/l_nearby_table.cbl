000100******************************************************************
000200* GEOTRAK COPYBOOK    LINKAGE VIEW OF THE NEARBY-STORES TABLE
000300* ---------------------------------------------------------------
000400* RETURNED BY STORSRCH TO GEOTRAK.
000500******************************************************************
000600 01  L-NEARBY-STORES-TABLE.
000700     05  L-NUM-NEARBY              PIC 9(03) COMP.
000800     05  L-NEARBY-ROW
000900             OCCURS 0 TO 50 TIMES
001000             DEPENDING ON L-NUM-NEARBY
001100             INDEXED BY L-NEARBY-IDX.
001200         10  L-NBR-STORE-ID        PIC 9(05).
001300         10  L-NBR-STORE-NAME      PIC X(40).
001400         10  L-NBR-DISTANCE-M      PIC S9(05)V99.
