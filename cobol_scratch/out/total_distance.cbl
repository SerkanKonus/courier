000100******************************************************************
000200* GEOTRAK COPYBOOK    COURIER TOTAL-DISTANCE ACCUMULATOR RECORD
000300* ---------------------------------------------------------------
000400* WORKING STORAGE SHAPE OF ONE ROW OF THE COURIER TOTALS TABLE.
000500* NOT WRITTEN TO A FILE OF ITS OWN -- HELD IN MEMORY FOR THE
000600* LIFE OF THE RUN, SEE WORKING_STORAGE-COURIER_TOTALS_TABLE.
000700******************************************************************
000800 01  DIS-TOTAL-DISTANCE-RECORD.
000900     05  DIS-COURIER-ID            PIC X(10).
001000     05  DIS-TOTAL-METERS          PIC S9(09)V99.
001100     05  FILLER                    PIC X(09).
