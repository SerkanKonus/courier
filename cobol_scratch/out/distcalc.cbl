000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    DISTCALC.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  06/14/1991.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 06/14/1991 EE    CBI-0091   ORIGINAL CODING - STRAIGHT LINE  GT21
001600*                             MILEAGE ESTIMATE FOR COURIER     GT21
001700*                             ROUTE PLANNING.                  GT21
001800* 11/21/1998 EE    CBI-0104   REPLACED FLAT ESTIMATE WITH TRUE GT21
001900*                             HAVERSINE GREAT CIRCLE ROUTINE.  GT21
002000* 12/03/1998 EE    CBI-0107   ADDED SQRT NEWTON ITERATION.     GT21
002100* 01/14/1999 EE    CBI-0119   SIN/COS SERIES EXPANDED TO 5     GT21
002200*                             TERMS AFTER FIELD REPORT OF      GT21
002300*                             DRIFT ON LONG COURIER LEGS.      GT21
002400* 02/26/1999 JT    CBI-Y2K1   Y2K REVIEW - NO DATE FIELDS IN   GT21
002500*                             THIS MEMBER.  NO CHANGE NEEDED.  GT21
002600* 06/09/2001 RD    CBI-0142   ROUNDING PARAGRAPH SPLIT OUT SO  GT21
002700*                             STORSRCH AND TOTUPD ROUND THE    GT21
002800*                             SAME WAY.                        GT21
002900* 08/30/2004 EE    CBI-0161   ATAN SERIES CONVERGENCE GUARD -  GT21
003000*                             CAP ITERATIONS AT 40 SO A BAD    GT21
003100*                             READING CANNOT LOOP FOREVER.     GT21
003200* 03/17/2009 MH    CBI-0188   RE-COMMENTED FOR AUDIT REQUEST.  GT21
003300* 05/12/2013 EE    CBI-0203   RENAMED FROM HAVERSN TO DISTCALC GT21
003400*                             TO MATCH NEW PROGRAM STANDARDS.  GT21
003500******************************************************************
003600* THIS COMPILER HAS NO INTRINSIC SIN/COS/SQRT/ATAN FUNCTIONS.
003700* ALL FOUR ARE HAND ROLLED BELOW WITH TAYLOR/NEWTON SERIES.
003800* THE INPUT ANGLES SEEN HERE ARE ALWAYS BOUNDED TO -PI..+PI
003900* BECAUSE COORDVAL HAS ALREADY REJECTED OUT OF RANGE LAT/LNG,
004000* SO NO RANGE REDUCTION STEP IS NEEDED BEFORE THE SERIES RUN.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  WS-CONSTANTS.
005200     05  WS-PI                     PIC S9(01)V9(09)
005300                                    VALUE 3.141592654.
005400     05  WS-EARTH-RADIUS-KM        PIC 9(05)V9(03)
005500                                    VALUE 6371.000.
005600     05  WS-DEG-TO-RAD             PIC S9(01)V9(09)
005700                                    VALUE 0.017453293.
005800
005900 01  WS-RADIANS.
006000     05  WS-LAT1-RAD               PIC S9(03)V9(09) COMP-3.
006100     05  WS-LAT2-RAD               PIC S9(03)V9(09) COMP-3.
006200     05  WS-DLAT-RAD               PIC S9(03)V9(09) COMP-3.
006300     05  WS-DLON-RAD               PIC S9(03)V9(09) COMP-3.
006400
006500 01  WS-HAVERSINE-WORK.
006600     05  WS-SIN-HALF-DLAT          PIC S9(03)V9(09) COMP-3.
006700     05  WS-SIN-HALF-DLON          PIC S9(03)V9(09) COMP-3.
006800     05  WS-COS-LAT1               PIC S9(03)V9(09) COMP-3.
006900     05  WS-COS-LAT2               PIC S9(03)V9(09) COMP-3.
007000     05  WS-A-VALUE                PIC S9(03)V9(09) COMP-3.
007100     05  WS-A-VALUE-R REDEFINES
007200         WS-A-VALUE                PIC S9(03)V9(09).
007300     05  WS-SQRT-A                 PIC S9(03)V9(09) COMP-3.
007400     05  WS-SQRT-1-MINUS-A         PIC S9(03)V9(09) COMP-3.
007500     05  WS-C-VALUE                PIC S9(03)V9(09) COMP-3.
007600     05  WS-KM-RESULT              PIC S9(07)V9(06) COMP-3.
007700     05  WS-KM-RESULT-R REDEFINES
007800         WS-KM-RESULT              PIC S9(07)V9(06).
007900     05  FILLER                    PIC X(08).
008000
008100*   ---- SHARED SERIES-EXPANSION WORK AREA (ALL PRIVATE, COMP-3) --
008200 01  WS-SERIES-WORK.
008300     05  WS-SERIES-X               PIC S9(03)V9(09) COMP-3.
008400     05  WS-SERIES-TERM            PIC S9(03)V9(12) COMP-3.
008500     05  WS-SERIES-XSQ             PIC S9(03)V9(09) COMP-3.
008600     05  WS-SERIES-SUM             PIC S9(03)V9(09) COMP-3.
008700     05  WS-SERIES-SIGN            PIC S9(01)       COMP-3.
008800     05  WS-SERIES-IDX             PIC 9(02)        COMP.
008900     05  WS-SERIES-RESULT          PIC S9(03)V9(09) COMP-3.
009000
009100 01  WS-SQRT-WORK.
009200     05  WS-SQRT-INPUT             PIC S9(03)V9(09) COMP-3.
009300     05  WS-SQRT-GUESS             PIC S9(03)V9(09) COMP-3.
009400     05  WS-SQRT-PREV-GUESS        PIC S9(03)V9(09) COMP-3.
009500     05  WS-SQRT-ITER              PIC 9(02)        COMP.
009600     05  WS-SQRT-RESULT            PIC S9(03)V9(09) COMP-3.
009700
009800 01  WS-ATAN-WORK.
009900     05  WS-ATAN-T                 PIC S9(03)V9(09) COMP-3.
010000     05  WS-ATAN-TERM              PIC S9(03)V9(12) COMP-3.
010100     05  WS-ATAN-TSQ               PIC S9(03)V9(09) COMP-3.
010200     05  WS-ATAN-PART              PIC S9(03)V9(09) COMP-3.
010300     05  WS-ATAN-SUM               PIC S9(03)V9(09) COMP-3.
010400     05  WS-ATAN-SIGN              PIC S9(01)       COMP-3.
010500     05  WS-ATAN-IDX               PIC 9(02)        COMP.
010600     05  WS-ATAN-RESULT            PIC S9(03)V9(09) COMP-3.
010700
010800 LINKAGE SECTION.
010900 01  L-LAT1                        PIC S9(03)V9(06).
011000 01  L-LNG1                        PIC S9(03)V9(06).
011100 01  L-LAT2                        PIC S9(03)V9(06).
011200 01  L-LNG2                        PIC S9(03)V9(06).
011300 01  L-DISTANCE-M                  PIC S9(05)V99.
011400 01  L-DISTANCE-M-R REDEFINES
011500     L-DISTANCE-M                  PIC S9(07).
011600
011700 PROCEDURE DIVISION USING L-LAT1 L-LNG1 L-LAT2 L-LNG2
011800     L-DISTANCE-M.
011900
012000 0100-MAIN-PROCESS.
012100     PERFORM 1000-HAVERSINE-CALC THRU 1000-EXIT.
012200     GOBACK.
012300
012400*   ----------------------------------------------------------
012500*   1000-HAVERSINE-CALC -- CORE FORMULA FROM THE ORIGINAL SPEC:
012600*     DLAT = RAD(LAT2-LAT1)   DLON = RAD(LNG2-LNG1)
012700*     A = SIN2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN2(DLON/2)
012800*     C = 2 * ATAN2( SQRT(A), SQRT(1-A) )
012900*     DISTANCE = R * C  (KM, THEN * 1000 FOR METRES)
013000*   ----------------------------------------------------------
013100 1000-HAVERSINE-CALC.
013200     COMPUTE WS-LAT1-RAD = L-LAT1 * WS-DEG-TO-RAD.
013300     COMPUTE WS-LAT2-RAD = L-LAT2 * WS-DEG-TO-RAD.
013400     COMPUTE WS-DLAT-RAD = (L-LAT2 - L-LAT1) * WS-DEG-TO-RAD.
013500     COMPUTE WS-DLON-RAD = (L-LNG2 - L-LNG1) * WS-DEG-TO-RAD.
013600
013700     MOVE WS-DLAT-RAD          TO WS-SERIES-X.
013800     DIVIDE WS-SERIES-X BY 2   GIVING WS-SERIES-X.
013900     PERFORM 2000-SIN-SERIES THRU 2000-EXIT.
014000     MOVE WS-SERIES-RESULT     TO WS-SIN-HALF-DLAT.
014100
014200     MOVE WS-DLON-RAD          TO WS-SERIES-X.
014300     DIVIDE WS-SERIES-X BY 2   GIVING WS-SERIES-X.
014400     PERFORM 2000-SIN-SERIES THRU 2000-EXIT.
014500     MOVE WS-SERIES-RESULT     TO WS-SIN-HALF-DLON.
014600
014700     MOVE WS-LAT1-RAD          TO WS-SERIES-X.
014800     PERFORM 2100-COS-SERIES THRU 2100-EXIT.
014900     MOVE WS-SERIES-RESULT     TO WS-COS-LAT1.
015000
015100     MOVE WS-LAT2-RAD          TO WS-SERIES-X.
015200     PERFORM 2100-COS-SERIES THRU 2100-EXIT.
015300     MOVE WS-SERIES-RESULT     TO WS-COS-LAT2.
015400
015500     COMPUTE WS-A-VALUE ROUNDED =
015600         (WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT)
015700       + (WS-COS-LAT1 * WS-COS-LAT2
015800          * WS-SIN-HALF-DLON * WS-SIN-HALF-DLON).
015900
016000     IF WS-A-VALUE < 0
016100         MOVE 0 TO WS-A-VALUE
016200     END-IF.
016300     IF WS-A-VALUE > 1
016400         MOVE 1 TO WS-A-VALUE
016500     END-IF.
016600
016700     MOVE WS-A-VALUE           TO WS-SQRT-INPUT.
016800     PERFORM 2200-SQRT-NEWTON THRU 2200-EXIT.
016900     MOVE WS-SQRT-RESULT       TO WS-SQRT-A.
017000
017100     COMPUTE WS-SQRT-INPUT = 1 - WS-A-VALUE.
017200     PERFORM 2200-SQRT-NEWTON THRU 2200-EXIT.
017300     MOVE WS-SQRT-RESULT       TO WS-SQRT-1-MINUS-A.
017400
017500     MOVE WS-SQRT-A            TO WS-ATAN-T.
017600     IF WS-SQRT-1-MINUS-A NOT = 0
017700         DIVIDE WS-ATAN-T BY WS-SQRT-1-MINUS-A
017800             GIVING WS-ATAN-T
017900     END-IF.
018000     PERFORM 2300-ATAN-SERIES THRU 2300-EXIT.
018100
018200     IF WS-SQRT-1-MINUS-A = 0
018300*         SQRT(1-A) IS ZERO ONLY WHEN THE TWO POINTS ARE
018400*         ANTIPODAL -- STORE PROXIMITY AND LEG DISTANCE NEVER
018500*         SEE THIS CASE IN PRACTICE, BUT GUARD IT ANYWAY.
018600         COMPUTE WS-C-VALUE = WS-PI
018700     ELSE
018800         COMPUTE WS-C-VALUE = 2 * WS-ATAN-RESULT
018900     END-IF.
019000
019100     COMPUTE WS-KM-RESULT ROUNDED =
019200         WS-EARTH-RADIUS-KM * WS-C-VALUE.
019300
019400     PERFORM 1500-ROUND-CENTIMETER THRU 1500-EXIT.
019500 1000-EXIT.
019600     EXIT.
019700
019800*   ----------------------------------------------------------
019900*   1500-ROUND-CENTIMETER -- CONVERT KM TO METRES AND ROUND TO
020000*   TWO DECIMAL PLACES (CENTIMETRE) HALF-UP, PER THE DISTANCE
020100*   CALCULATOR BUSINESS RULE.
020200*   ----------------------------------------------------------
020300 1500-ROUND-CENTIMETER.
020400     COMPUTE L-DISTANCE-M ROUNDED = WS-KM-RESULT * 1000.
020500     IF L-DISTANCE-M < 0
020600         MOVE 0 TO L-DISTANCE-M
020700     END-IF.
020800 1500-EXIT.
020900     EXIT.
021000
021100*   ----------------------------------------------------------
021200*   2000-SIN-SERIES -- SIN(X) = X - X3/3! + X5/5! - X7/7!
021300*                               + X9/9! - X11/11!
021400*   INPUT WS-SERIES-X IN RADIANS, RESULT IN WS-SERIES-RESULT.
021500*   LOOP BODY LIVES IN 2001- SO THE LOOP ITSELF STAYS AN
021600*   OUT-OF-LINE PERFORM, PER SHOP CODING STANDARD SEC. 4.
021700*   ----------------------------------------------------------
021800 2000-SIN-SERIES.
021900     MOVE WS-SERIES-X          TO WS-SERIES-TERM
022000                                  WS-SERIES-SUM.
022100     COMPUTE WS-SERIES-XSQ = WS-SERIES-X * WS-SERIES-X.
022200     MOVE -1                   TO WS-SERIES-SIGN.
022300     PERFORM 2001-SIN-TERM
022400         VARYING WS-SERIES-IDX FROM 1 BY 1
022500         UNTIL WS-SERIES-IDX > 5.
022600     MOVE WS-SERIES-SUM        TO WS-SERIES-RESULT.
022700 2000-EXIT.
022800     EXIT.
022900
023000 2001-SIN-TERM.
023100     COMPUTE WS-SERIES-TERM ROUNDED =
023200         WS-SERIES-TERM * WS-SERIES-XSQ
023300         / ((2 * WS-SERIES-IDX) * (2 * WS-SERIES-IDX + 1)).
023400     IF WS-SERIES-SIGN = -1
023500         SUBTRACT WS-SERIES-TERM FROM WS-SERIES-SUM
023600         MOVE 1 TO WS-SERIES-SIGN
023700     ELSE
023800         ADD WS-SERIES-TERM TO WS-SERIES-SUM
023900         MOVE -1 TO WS-SERIES-SIGN
024000     END-IF.
024100
024200*   ----------------------------------------------------------
024300*   2100-COS-SERIES -- COS(X) = 1 - X2/2! + X4/4! - X6/6!
024400*                               + X8/8! - X10/10!
024500*   ----------------------------------------------------------
024600 2100-COS-SERIES.
024700     MOVE 1                    TO WS-SERIES-TERM
024800                                  WS-SERIES-SUM.
024900     COMPUTE WS-SERIES-XSQ = WS-SERIES-X * WS-SERIES-X.
025000     MOVE -1                   TO WS-SERIES-SIGN.
025100     PERFORM 2101-COS-TERM
025200         VARYING WS-SERIES-IDX FROM 1 BY 1
025300         UNTIL WS-SERIES-IDX > 5.
025400     MOVE WS-SERIES-SUM        TO WS-SERIES-RESULT.
025500 2100-EXIT.
025600     EXIT.
025700
025800 2101-COS-TERM.
025900     COMPUTE WS-SERIES-TERM ROUNDED =
026000         WS-SERIES-TERM * WS-SERIES-XSQ
026100         / ((2 * WS-SERIES-IDX - 1) * (2 * WS-SERIES-IDX)).
026200     IF WS-SERIES-SIGN = -1
026300         SUBTRACT WS-SERIES-TERM FROM WS-SERIES-SUM
026400         MOVE 1 TO WS-SERIES-SIGN
026500     ELSE
026600         ADD WS-SERIES-TERM TO WS-SERIES-SUM
026700         MOVE -1 TO WS-SERIES-SIGN
026800     END-IF.
026900
027000*   ----------------------------------------------------------
027100*   2200-SQRT-NEWTON -- NEWTON-RAPHSON SQUARE ROOT, 10 PASSES.
027200*   INPUT WS-SQRT-INPUT (0..1 HERE), RESULT WS-SQRT-RESULT.
027300*   ----------------------------------------------------------
027400 2200-SQRT-NEWTON.
027500     IF WS-SQRT-INPUT = 0
027600         MOVE 0 TO WS-SQRT-RESULT
027700     ELSE
027800         MOVE WS-SQRT-INPUT    TO WS-SQRT-GUESS
027900         PERFORM 2201-SQRT-PASS
028000             VARYING WS-SQRT-ITER FROM 1 BY 1
028100             UNTIL WS-SQRT-ITER > 10
028200         MOVE WS-SQRT-GUESS    TO WS-SQRT-RESULT
028300     END-IF.
028400 2200-EXIT.
028500     EXIT.
028600
028700 2201-SQRT-PASS.
028800     MOVE WS-SQRT-GUESS        TO WS-SQRT-PREV-GUESS.
028900     COMPUTE WS-SQRT-GUESS ROUNDED =
029000         (WS-SQRT-PREV-GUESS
029100         + WS-SQRT-INPUT / WS-SQRT-PREV-GUESS) / 2.
029200
029300*   ----------------------------------------------------------
029400*   2300-ATAN-SERIES -- ATAN(T) = T - T3/3 + T5/5 - T7/7 + ...
029500*   CONVERGES SLOWLY NEAR T=1 SO 40 TERMS ARE CARRIED (CBI-0161)
029600*   INPUT WS-ATAN-T (EXPECTED 0..1 HERE), RESULT WS-ATAN-RESULT.
029700*   ----------------------------------------------------------
029800 2300-ATAN-SERIES.
029900     MOVE WS-ATAN-T            TO WS-ATAN-TERM.
030000     MOVE WS-ATAN-T            TO WS-ATAN-SUM.
030100     COMPUTE WS-ATAN-TSQ = WS-ATAN-T * WS-ATAN-T.
030200     MOVE -1                   TO WS-ATAN-SIGN.
030300     PERFORM 2301-ATAN-TERM
030400         VARYING WS-ATAN-IDX FROM 1 BY 1
030500         UNTIL WS-ATAN-IDX > 40.
030600     MOVE WS-ATAN-SUM          TO WS-ATAN-RESULT.
030700 2300-EXIT.
030800     EXIT.
030900
031000 2301-ATAN-TERM.
031100     COMPUTE WS-ATAN-TERM ROUNDED =
031200         WS-ATAN-TERM * WS-ATAN-TSQ.
031300     COMPUTE WS-ATAN-PART ROUNDED =
031400         WS-ATAN-TERM / (2 * WS-ATAN-IDX + 1).
031500     IF WS-ATAN-SIGN = -1
031600         SUBTRACT WS-ATAN-PART FROM WS-ATAN-SUM
031700         MOVE 1 TO WS-ATAN-SIGN
031800     ELSE
031900         ADD WS-ATAN-PART TO WS-ATAN-SUM
032000         MOVE -1 TO WS-ATAN-SIGN
032100     END-IF.
032200
032300 END PROGRAM DISTCALC.
