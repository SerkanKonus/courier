000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    STORLOAD.
000500 AUTHOR.        E ERIKSEN.
000600 INSTALLATION.  DIST SYS DEPT - RETAIL LOGISTICS.
000700 DATE-WRITTEN.  06/14/1991.
000800 DATE-COMPILED.
000900 SECURITY.      UNCLASSIFIED.
001000******************************************************************
001100*                     C H A N G E   L O G
001200* ---------------------------------------------------------------
001300* DATE       WHO   TICKET     DESCRIPTION
001400* ---------- ----- ---------- -------------------------------GT21
001500* 06/14/1991 EE    CBI-0090   ORIGINAL CODING - LOADS STORE    GT21
001600*                             MASTER LIST INTO MEMORY TABLE.   GT21
001700* 10/09/1998 EE    CBI-0106   ADDED ABEND ON UNREADABLE MASTER GT21
001800*                             FILE PER OPS REQUEST.            GT21
001900* 03/04/1999 JT    CBI-Y2K3   Y2K REVIEW - NO DATE FIELDS IN   GT21
002000*                             THIS MEMBER.  NO CHANGE NEEDED.  GT21
002100* 07/19/2002 RD    CBI-0148   TABLE SIZE RAISED FROM 200 TO    GT21
002200*                             500 STORES.  SEE WS-STORE-TABLE. GT21
002300* 05/30/2013 EE    CBI-0204   RENAMED FROM STOREINI TO         GT21
002400*                             STORLOAD TO MATCH NEW PROGRAM    GT21
002500*                             NAME STANDARD.                   GT21
002600******************************************************************
002700* LOADS THE STORE MASTER FILE INTO THE IN-MEMORY STORE TABLE
002800* ONE TIME AT THE START OF THE GEOTRAK RUN.  ASSIGNS EACH STORE
002900* ITS SEQUENTIAL STORE-ID AS IT IS LOADED, 1..N, THE SAME WAY
003000* ALLOCATE-VAR ONCE ASSIGNED THE NEXT SLOT IN THE VARIABLE
003100* TABLE.  ABENDS THE STEP IF THE MASTER FILE CANNOT BE READ.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-370.
003600 OBJECT-COMPUTER.  IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT FD-STORE-MASTER
004200         ASSIGN TO STOREMST
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-STORE-FILE-STATUS.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  FD-STORE-MASTER
004900     RECORD CONTAINS 94 CHARACTERS.
005000 01  F-STORE-MASTER-RECORD.
005100     COPY "source-copybooks-file_layouts-store_master.cpy".
005200
005300 WORKING-STORAGE SECTION.
005400 01  WS-STORE-FILE-STATUS          PIC XX.
005500     88  WS-STORE-FILE-OK          VALUE "00".
005600     88  WS-STORE-FILE-EOF         VALUE "10".
005700 01  WS-STORE-FILE-STATUS-R REDEFINES
005800     WS-STORE-FILE-STATUS          PIC 99.
005900
006000 01  WS-LOAD-SWITCHES.
006100     05  WS-EOF-SW                 PIC X VALUE 'N'.
006200         88  WS-EOF                VALUE 'Y'.
006300         88  WS-NOT-EOF            VALUE 'N'.
006400     05  WS-EOF-SW-R REDEFINES
006500         WS-EOF-SW                 PIC X.
006600     05  FILLER                    PIC X(10).
006700
006800 01  WS-ABEND-MESSAGE.
006900     05  FILLER                    PIC X(24)
007000             VALUE "STORLOAD ABEND STATUS = ".
007100     05  WS-ABEND-STATUS-DISP      PIC XX.
007200     05  FILLER                    PIC X(74) VALUE SPACES.
007300 01  WS-ABEND-MESSAGE-R REDEFINES
007400     WS-ABEND-MESSAGE              PIC X(100).
007500
007600 COPY "source-copybooks-working_storage-store_table.cpy".
007700
007800 LINKAGE SECTION.
007900 COPY "source-copybooks-linkage_section-l_store_table.cpy".
008000
008100 PROCEDURE DIVISION USING L-STORE-TABLE.
008200
008300 0100-MAIN-PROCESS.
008400     IF L-NUM-STORES > 0
008500*        STORE TABLE ALREADY LOADED THIS RUN, DO NOT RELOAD.
008600         GOBACK
008700     END-IF.
008800
008900     OPEN INPUT FD-STORE-MASTER.
009000     IF NOT WS-STORE-FILE-OK
009100         PERFORM 1900-STORE-LOAD-ABEND THRU 1900-EXIT
009200     END-IF.
009300
009400     PERFORM 1000-LOAD-STORES THRU 1000-EXIT.
009500
009600     CLOSE FD-STORE-MASTER.
009700
009800     MOVE WS-NUM-STORES TO L-NUM-STORES.
009900     PERFORM 1500-COPY-ROWS THRU 1500-EXIT.
010000
010100     GOBACK.
010200
010300*  ----------------------------------------------------------
010400*  1000-LOAD-STORES -- READS EVERY STORE MASTER RECORD ONCE
010500*  AND ASSIGNS IT THE NEXT SEQUENTIAL STORE-ID AS IT IS
010600*  DROPPED INTO THE WORKING TABLE.
010700*  ----------------------------------------------------------
010800 1000-LOAD-STORES.
010900     PERFORM 1100-READ-STORE-MASTER THRU 1100-EXIT.
011000     PERFORM 1200-ADD-STORE-ROW THRU 1200-EXIT
011100         UNTIL WS-EOF.
011200 1000-EXIT.
011300     EXIT.
011400
011500 1100-READ-STORE-MASTER.
011600     READ FD-STORE-MASTER
011700         AT END
011800             SET WS-EOF TO TRUE
011900         NOT AT END
012000             IF NOT WS-STORE-FILE-OK
012100                 PERFORM 1900-STORE-LOAD-ABEND THRU 1900-EXIT
012200             END-IF
012300     END-READ.
012400 1100-EXIT.
012500     EXIT.
012600
012700*  READS AHEAD AT THE BOTTOM OF THE PARAGRAPH SO THE UNTIL TEST
012800*  IN 1000-LOAD-STORES SEES THE EOF SWITCH FOR THE ROW JUST
012900*  ADDED, NOT THE ROW ABOUT TO BE ADDED.
013000 1200-ADD-STORE-ROW.
013100     ADD 1 TO WS-NUM-STORES.
013200     SET WS-STORE-IDX TO WS-NUM-STORES.
013300     MOVE WS-NUM-STORES        TO WS-STR-ID (WS-STORE-IDX).
013400     MOVE STM-STORE-NAME       TO WS-STR-NAME (WS-STORE-IDX).
013500     MOVE STM-STORE-LAT        TO WS-STR-LAT (WS-STORE-IDX).
013600     MOVE STM-STORE-LNG        TO WS-STR-LNG (WS-STORE-IDX).
013700     PERFORM 1100-READ-STORE-MASTER THRU 1100-EXIT.
013800 1200-EXIT.
013900     EXIT.
014000
014100*  ----------------------------------------------------------
014200*  1500-COPY-ROWS -- MIRRORS THE FINISHED WORKING-STORAGE
014300*  TABLE OUT TO THE LINKAGE COPY SO GEOTRAK CAN HAND IT ON TO
014400*  STORSRCH FOR THE LIFE OF THE RUN.
014500*  ----------------------------------------------------------
014600 1500-COPY-ROWS.
014700     PERFORM 1510-COPY-ONE-ROW THRU 1510-EXIT
014800         VARYING WS-STORE-IDX FROM 1 BY 1
014900         UNTIL WS-STORE-IDX > WS-NUM-STORES.
015000 1500-EXIT.
015100     EXIT.
015200
015300 1510-COPY-ONE-ROW.
015400     SET L-STORE-IDX TO WS-STORE-IDX.
015500     MOVE WS-STR-ID (WS-STORE-IDX)   TO L-STR-ID (L-STORE-IDX).
015600     MOVE WS-STR-NAME (WS-STORE-IDX) TO L-STR-NAME (L-STORE-IDX).
015700     MOVE WS-STR-LAT (WS-STORE-IDX)  TO L-STR-LAT (L-STORE-IDX).
015800     MOVE WS-STR-LNG (WS-STORE-IDX)  TO L-STR-LNG (L-STORE-IDX).
015900 1510-EXIT.
016000     EXIT.
016100
016200*  ----------------------------------------------------------
016300*  1900-STORE-LOAD-ABEND -- STORE MASTER FILE COULD NOT BE
016400*  OPENED OR READ.  RUN CANNOT CONTINUE WITHOUT STORE DATA.
016500*  ----------------------------------------------------------
016600 1900-STORE-LOAD-ABEND.
016700     MOVE WS-STORE-FILE-STATUS TO WS-ABEND-STATUS-DISP.
016800     DISPLAY WS-ABEND-MESSAGE.
016900     MOVE 16 TO RETURN-CODE.
017000     STOP RUN.
017100 1900-EXIT.
017200     EXIT.
017300
017400 END PROGRAM STORLOAD.
