000100******************************************************************
000200* GEOTRAK COPYBOOK    LINKAGE VIEW OF THE STORE TABLE
000300* ---------------------------------------------------------------
000400* PASSED BY REFERENCE FROM GEOTRAK TO STORLOAD AND STORSRCH.
000500******************************************************************
000600 01  L-STORE-TABLE.
000700     05  L-NUM-STORES              PIC 9(05) COMP.
000800     05  L-STORE-ROW
000900             OCCURS 0 TO 500 TIMES
001000             DEPENDING ON L-NUM-STORES
001100             INDEXED BY L-STORE-IDX.
001200         10  L-STR-ID              PIC 9(05).
001300         10  L-STR-NAME            PIC X(40).
001400         10  L-STR-LAT             PIC S9(03)V9(06).
001500         10  L-STR-LNG             PIC S9(03)V9(06).
